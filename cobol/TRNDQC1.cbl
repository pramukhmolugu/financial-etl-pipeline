000100******************************************************************
000200 IDENTIFICATION DIVISION.                                         
000300******************************************************************
000400 PROGRAM-ID.  TRNDQC1.                                            
000500 AUTHOR. D SHAPIRO.                                               
000600 INSTALLATION. CARDSYS DATA WAREHOUSE GROUP.                      
000700 DATE-WRITTEN. 03/11/95.                                          
000800 DATE-COMPILED. 06/30/97.                                         
000900 SECURITY. NON-CONFIDENTIAL.                                      
001000******************************************************************
001100*    TRNDQC1 - ROW/NULL/DUP THRESHOLD CHECKS                     *
001200*                                                                *
001300*    CALLED ONCE BY TRNETL1 AFTER THE MAIN TRANSACTION PASS.    * 
001400*    RUNS THE THREE POST-PASS QUALITY CHECKS AGAINST THE RUN'S   *
001500*    ACCUMULATORS AND HANDS BACK THREE PRINT-READY DETAIL LINES  *
001600*    PLUS AN OVERALL PASS/FAIL LINE, FOR TRNETL1 TO COPY ONTO    *
001700*    THE AUDIT REPORT.  A QUALITY-CHECK FAILURE IS A WARNING,    *
001800*    NOT AN ABEND - TRNETL1 STILL FINISHES THE RUN.              *
001900*                                                                *
002000*    HISTORY -                                                  * 
002100*    03/11/95  DJS  ORIGINAL DATA QUALITY PASS FOR CARDSYS PHASE1*
002200*    06/30/97  DJS  THRESHOLD LOGIC REWORKED FOR THE FRAUD OPS   *
002300*                   QUALITY PROJECT, SAME THREE CHECKS AS BEFORE* 
002400*    02/09/99  DJS  Y2K SWEEP - NO DATE FIELDS HERE, NO CHANGE   *
002500*                   OTHER THAN THIS NOTE FOR THE AUDIT BINDER    *
002600*    05/11/01  RBB  THRESHOLDS MOVED TO LINKAGE, WERE 77-LEVEL   *
002700*                   CONSTANTS COMPILED INTO THE OLD SAM1 COPY    *
002800******************************************************************
002900                                                                  
003000 ENVIRONMENT DIVISION.                                            
003100 CONFIGURATION SECTION.                                           
003200 SOURCE-COMPUTER. IBM-390.                                        
003300 OBJECT-COMPUTER. IBM-390.                                        
003400 DATA DIVISION.                                                   
003500 WORKING-STORAGE SECTION.                                         
003600 01  WS-FIELDS.                                                   
003700     05  PARA-NAME                  PIC X(40).                    
003800     05  WS-FIELD-COUNT             PIC 9(1)     COMP   VALUE 2.  
003900                                                                  
004000 01  WS-PERCENT-WORK                COMP-3.                       
004100     05  WS-NULL-PCT                PIC 9(3)V99  VALUE 0.         
004200     05  WS-DUP-PCT                 PIC 9(3)V99  VALUE 0.         
004300     05  WS-DENOM                   PIC 9(11)    VALUE 0.         
004400                                                                  
004500 01  WS-CHECK-SWITCHES.                                           
004600     05  WS-ROWCNT-SW               PIC X     VALUE 'N'.          
004700         88  WS-ROWCNT-PASS         VALUE 'Y'.                    
004800     05  WS-NULLPCT-SW              PIC X     VALUE 'N'.          
004900         88  WS-NULLPCT-PASS        VALUE 'Y'.                    
005000     05  WS-DUPPCT-SW               PIC X     VALUE 'N'.          
005100         88  WS-DUPPCT-PASS         VALUE 'Y'.                    
005200 01  WS-CHECK-SWITCHES-ALL REDEFINES WS-CHECK-SWITCHES            
005300                                    PIC X(3).                     
005400                                                                  
005500 01  WS-PASS-FAIL-TEXT              PIC X(4).                     
005600                                                                  
005700 01  WS-EDIT-FIELDS.                                              
005800     05  WS-ROW-COUNT-EDIT          PIC Z(8)9.                    
005900     05  WS-MIN-ROW-EDIT            PIC Z(8)9.                    
006000     05  WS-NULL-PCT-EDIT           PIC Z(3)9.99.                 
006100     05  WS-MAX-NULL-PCT-EDIT       PIC Z(3)9.99.                 
006200     05  WS-DUP-PCT-EDIT            PIC Z(3)9.99.                 
006300     05  WS-MAX-DUP-PCT-EDIT        PIC Z(3)9.99.                 
006400 01  WS-EDIT-FIELDS-ALL REDEFINES WS-EDIT-FIELDS                  
006500                                    PIC X(48).                    
006600                                                                  
006700 LINKAGE SECTION.                                                 
006800 01  ROW-COUNT                   PIC 9(9) COMP.                   
006900 01  NULL-COUNT                  PIC 9(9) COMP.                   
007000 01  RECORDS-READ                PIC 9(9) COMP.                   
007100 01  DUP-COUNT                   PIC 9(9) COMP.                   
007200 01  MIN-ROW-COUNT               PIC 9(9) COMP.                   
007300 01  MAX-NULL-PCT                PIC 9(3)V99 COMP-3.              
007400 01  MAX-DUP-PCT                 PIC 9(3)V99 COMP-3.              
007500 01  OVERALL-PASS-SW             PIC X.                           
007600     88  OVERALL-PASS            VALUE 'Y'.                       
007700 01  RESULT-LINES.                                                
007800     05  LINE-ROWCNT             PIC X(80).                       
007900     05  LINE-NULLPCT            PIC X(80).                       
008000     05  LINE-DUPPCT             PIC X(80).                       
008100     05  LINE-OVERALL            PIC X(80).                       
008200 01  RESULT-LINES-ALL REDEFINES RESULT-LINES                      
008300                                    PIC X(320).                   
008400                                                                  
008500 PROCEDURE DIVISION USING ROW-COUNT, NULL-COUNT,                  
008600             RECORDS-READ, DUP-COUNT, MIN-ROW-COUNT,              
008700             MAX-NULL-PCT, MAX-DUP-PCT, OVERALL-PASS-SW,          
008800             RESULT-LINES.                                        
008900                                                                  
009000 000-MAIN.                                                        
009100     MOVE 'Y' TO OVERALL-PASS-SW.                                 
009200     MOVE 'NNN' TO WS-CHECK-SWITCHES-ALL.                         
009300     MOVE SPACES TO RESULT-LINES-ALL.                             
009400     MOVE SPACES TO WS-EDIT-FIELDS-ALL.                           
009500     PERFORM 100-CHECK-ROW-COUNT THRU 100-EXIT.                   
009600     PERFORM 200-CHECK-NULL-PCT  THRU 200-EXIT.                   
009700     PERFORM 300-CHECK-DUP-PCT   THRU 300-EXIT.                   
009800     PERFORM 900-BUILD-RESULT-LINES THRU 900-EXIT.                
009900     GOBACK.                                                      
010000                                                                  
010100******************************************************************
010200*    100-CHECK-ROW-COUNT - CHECK 1, ROW COUNT >= MINIMUM         *
010300******************************************************************
010400 100-CHECK-ROW-COUNT.                                             
010500     MOVE '100-CHECK-ROW-COUNT' TO PARA-NAME.                     
010600     IF ROW-COUNT >= MIN-ROW-COUNT                                
010700         SET WS-ROWCNT-PASS TO TRUE                               
010800     ELSE                                                         
010900         MOVE 'N' TO WS-ROWCNT-SW                                 
011000         MOVE 'N' TO OVERALL-PASS-SW                              
011100     END-IF.                                                      
011200 100-EXIT.                                                        
011300     EXIT.                                                        
011400                                                                  
011500******************************************************************
011600*    200-CHECK-NULL-PCT - CHECK 2, NULLS / (ROWS * FIELD-COUNT)  *
011700******************************************************************
011800 200-CHECK-NULL-PCT.                                              
011900     MOVE '200-CHECK-NULL-PCT' TO PARA-NAME.                      
012000     MOVE 0 TO WS-NULL-PCT.                                       
012100     COMPUTE WS-DENOM = ROW-COUNT * WS-FIELD-COUNT.               
012200     IF WS-DENOM > 0                                              
012300         COMPUTE WS-NULL-PCT ROUNDED =                            
012400                 (NULL-COUNT / WS-DENOM) * 100                    
012500     END-IF.                                                      
012600     IF WS-NULL-PCT NOT > MAX-NULL-PCT                            
012700         SET WS-NULLPCT-PASS TO TRUE                              
012800     ELSE                                                         
012900         MOVE 'N' TO WS-NULLPCT-SW                                
013000         MOVE 'N' TO OVERALL-PASS-SW                              
013100     END-IF.                                                      
013200 200-EXIT.                                                        
013300     EXIT.                                                        
013400                                                                  
013500******************************************************************
013600*    300-CHECK-DUP-PCT - CHECK 3, DUPLICATES / RECORDS READ      *
013700******************************************************************
013800 300-CHECK-DUP-PCT.                                               
013900     MOVE '300-CHECK-DUP-PCT' TO PARA-NAME.                       
014000     MOVE 0 TO WS-DUP-PCT.                                        
014100     IF RECORDS-READ > 0                                          
014200         COMPUTE WS-DUP-PCT ROUNDED =                             
014300                 (DUP-COUNT / RECORDS-READ) * 100                 
014400     END-IF.                                                      
014500     IF WS-DUP-PCT NOT > MAX-DUP-PCT                              
014600         SET WS-DUPPCT-PASS TO TRUE                               
014700     ELSE                                                         
014800         MOVE 'N' TO WS-DUPPCT-SW                                 
014900         MOVE 'N' TO OVERALL-PASS-SW                              
015000     END-IF.                                                      
015100 300-EXIT.                                                        
015200     EXIT.                                                        
015300                                                                  
015400******************************************************************
015500*    900-BUILD-RESULT-LINES - PRINT-READY TEXT FOR TRNETL1       *
015600******************************************************************
015700 900-BUILD-RESULT-LINES.                                          
015800     MOVE '900-BUILD-RESULT-LINES' TO PARA-NAME.                  
015900     MOVE ROW-COUNT     TO WS-ROW-COUNT-EDIT.                     
016000     MOVE MIN-ROW-COUNT TO WS-MIN-ROW-EDIT.                       
016100     MOVE WS-NULL-PCT      TO WS-NULL-PCT-EDIT.                   
016200     MOVE MAX-NULL-PCT  TO WS-MAX-NULL-PCT-EDIT.                  
016300     MOVE WS-DUP-PCT       TO WS-DUP-PCT-EDIT.                    
016400     MOVE MAX-DUP-PCT   TO WS-MAX-DUP-PCT-EDIT.                   
016500                                                                  
016600     MOVE 'PASS' TO WS-PASS-FAIL-TEXT.                            
016700     IF NOT WS-ROWCNT-PASS                                        
016800         MOVE 'FAIL' TO WS-PASS-FAIL-TEXT                         
016900     END-IF.                                                      
017000     STRING '  ROW COUNT............... ' WS-ROW-COUNT-EDIT       
017100             '   MIN ' WS-MIN-ROW-EDIT                            
017200             '   ' WS-PASS-FAIL-TEXT                              
017300             DELIMITED BY SIZE INTO LINE-ROWCNT.                  
017400                                                                  
017500     MOVE 'PASS' TO WS-PASS-FAIL-TEXT.                            
017600     IF NOT WS-NULLPCT-PASS                                       
017700         MOVE 'FAIL' TO WS-PASS-FAIL-TEXT                         
017800     END-IF.                                                      
017900     STRING '  NULL PERCENTAGE......... ' WS-NULL-PCT-EDIT        
018000             '   MAX ' WS-MAX-NULL-PCT-EDIT                       
018100             '   ' WS-PASS-FAIL-TEXT                              
018200             DELIMITED BY SIZE INTO LINE-NULLPCT.                 
018300                                                                  
018400     MOVE 'PASS' TO WS-PASS-FAIL-TEXT.                            
018500     IF NOT WS-DUPPCT-PASS                                        
018600         MOVE 'FAIL' TO WS-PASS-FAIL-TEXT                         
018700     END-IF.                                                      
018800     STRING '  DUPLICATE PERCENTAGE.... ' WS-DUP-PCT-EDIT         
018900             '   MAX ' WS-MAX-DUP-PCT-EDIT                        
019000             '   ' WS-PASS-FAIL-TEXT                              
019100             DELIMITED BY SIZE INTO LINE-DUPPCT.                  
019200                                                                  
019300     IF OVERALL-PASS                                              
019400         MOVE '  OVERALL QUALITY CHECK RESULT............. PASS'  
019500                     TO LINE-OVERALL                              
019600     ELSE                                                         
019700         MOVE '  OVERALL QUALITY CHECK RESULT............. FAIL'  
019800                     TO LINE-OVERALL                              
019900     END-IF.                                                      
020000 900-EXIT.                                                        
020100     EXIT.                                                        
