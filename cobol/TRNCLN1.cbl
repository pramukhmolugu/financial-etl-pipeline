000100******************************************************************
000200 IDENTIFICATION DIVISION.                                         
000300******************************************************************
000400 PROGRAM-ID.  TRNCLN1.                                            
000500 AUTHOR. R BLANKENSHIP.                                           
000600 INSTALLATION. CARDSYS DATA WAREHOUSE GROUP.                      
000700 DATE-WRITTEN. 11/14/94.                                          
000800 DATE-COMPILED. 04/02/96.                                         
000900 SECURITY. NON-CONFIDENTIAL.                                      
001000*   (C)                                                           
001100******************************************************************
001200*    TRNCLN1 - TRANSACTION CLEANSE ENGINE                       * 
001300*                                                                *
001400*    CALLED ONCE PER RAW TRANSACTION BY TRNETL1 (FULL SCOPE)    * 
001500*    AND BY TRNETL2 (BASIC SCOPE).  APPLIES THE MISSING-VALUE,  * 
001600*    NORMALIZATION, BUSINESS-RULE AND DERIVED-FIELD STEPS OF    * 
001700*    THE CLEANSE STEPS IN THE ORDER CALLED OUT BY               * 
001800*    THE DW TEAM'S CLEANSE SPEC - A RECORD FAILING AN EARLIER   * 
001900*    STEP IS NEVER EVALUATED BY A LATER ONE.                    * 
002000*                                                                *
002100*    SCOPE = 'F'  FULL SCOPE  - ALL STEPS RUN                *    
002200*    SCOPE = 'B'  BASIC SCOPE - DEDUPE/AMOUNT/STAMP ONLY,    *    
002300*    PER THE INTRADAY REFRESH JOB'S TRIMMED RULE SET.           * 
002400*    (THE DUPLICATE CHECK ITSELF IS DONE BY THE CALLER - IT     * 
002500*    NEEDS WHOLE-RUN STATE THIS SUBPROGRAM DOES NOT KEEP.)      * 
002600*                                                                *
002700*    HISTORY -                                                  * 
002800*    11/14/94  RBB  ORIGINAL FOR CARDSYS PHASE 1                * 
002900*    04/02/96  RBB  AMOUNT-CATEGORY BINS ADDED PER DW REQ 0231  * 
003000*    06/30/97  RBB  RISK-SCORE/RISK-LEVEL ADDED FOR FRAUD OPS   * 
003100*    09/23/98  RBB  SCOPE SWITCH ADDED - BASIC SCOPE EDIT PATH   *
003200*                   NEEDED FOR THE TRIMMED BRANCH EXTRACT FEED   *
003300*    02/09/99  DJS  Y2K - ZELLER CENTURY TERM CONFIRMED AGAINST * 
003400*                   4-DIGIT CCYY, NO 2-DIGIT YEAR LEFT ANYWHERE * 
003500*    05/11/01  RBB  STALE-DATE WINDOW MOVED TO A LINKAGE ITEM   * 
003600*                   SO TRNETL1 CAN FEED IT FROM THE RUN DATE    * 
003700******************************************************************
003800                                                                  
003900 ENVIRONMENT DIVISION.                                            
004000 CONFIGURATION SECTION.                                           
004100 SOURCE-COMPUTER. IBM-390.                                        
004200 OBJECT-COMPUTER. IBM-390.                                        
004300 DATA DIVISION.                                                   
004400 WORKING-STORAGE SECTION.                                         
004500******************************************************************
004600* AMOUNT-SCAN SUBSCRIPTS AND THE BAD-CHARACTER SWITCH STAY        
004700* 77-LEVEL PER SHOP STANDARD, SAME AS SUB1/SUB2/FILE-STATUS IN    
004800* THE OLD SAM-SERIES COPY BOOKS - SEE RBB 11/14/94.               
004900******************************************************************
005000 77  WS-AMT-IDX                     PIC S9(3) COMP VALUE 0.       
005100 77  WS-AMT-DOT-POS                 PIC S9(3) COMP VALUE 0.       
005200 77  WS-AMT-LAST-POS                PIC S9(3) COMP VALUE 0.       
005300 77  WS-AMT-DOT-COUNT               PIC S9(3) COMP VALUE 0.       
005400 77  WS-AMT-BAD-SW                   PIC X     VALUE 'N'.         
005500     88  WS-AMT-BAD                  VALUE 'Y'.                   
005600 01  WS-FIELDS.                                                   
005700     05  PARA-NAME                  PIC X(40).                    
005800     05  WS-AMOUNT-RAW              PIC X(10).                    
005900     05  WS-AMOUNT-INT              PIC X(7)  JUSTIFIED RIGHT.    
006000     05  WS-AMOUNT-INT-N REDEFINES WS-AMOUNT-INT                  
006100                                    PIC 9(7).                     
006200     05  WS-AMOUNT-FRAC             PIC X(2).                     
006300     05  WS-AMOUNT-FRAC-N REDEFINES WS-AMOUNT-FRAC                
006400                                    PIC 9(2).                     
006500     05  WS-AMOUNT-WORK             PIC S9(7)V99 COMP-3 VALUE 0.  
006600     05  WS-NULL-FIELD-COUNT        PIC 9(2)     COMP   VALUE 0.  
006700                                                                  
006800 01  WS-AMOUNT-CHARS REDEFINES WS-AMOUNT-RAW.                     
006900     05  WS-AMT-CHAR                PIC X     OCCURS 10.          
007000                                                                  
007100 01  WS-DATE-BREAKOUT.                                            
007200     05  WS-TD-CCYY                 PIC 9(4).                     
007300     05  WS-TD-MM                   PIC 9(2).                     
007400     05  WS-TD-DD                   PIC 9(2).                     
007500 01  WS-TD-DATE-8 REDEFINES WS-DATE-BREAKOUT                      
007600                                    PIC 9(8).                     
007700                                                                  
007800 01  WS-STALE-DATE-BREAKOUT.                                      
007900     05  WS-SD-CCYY                 PIC 9(4).                     
008000     05  WS-SD-MM                   PIC 9(2).                     
008100     05  WS-SD-DD                   PIC 9(2).                     
008200 01  WS-SD-DATE-8 REDEFINES WS-STALE-DATE-BREAKOUT                
008300                                    PIC 9(8).                     
008400                                                                  
008500 01  WS-ZELLER-FIELDS               COMP-3.                       
008600     05  WS-Z-MONTH                 PIC S9(3)   VALUE 0.          
008700     05  WS-Z-YEAR                   PIC S9(5)   VALUE 0.         
008800     05  WS-Z-Q                      PIC S9(3)   VALUE 0.         
008900     05  WS-Z-K                      PIC S9(3)   VALUE 0.         
009000     05  WS-Z-J                      PIC S9(3)   VALUE 0.         
009100     05  WS-Z-TERM1                  PIC S9(5)   VALUE 0.         
009200     05  WS-Z-H                      PIC S9(3)   VALUE 0.         
009300                                                                  
009400 01  WS-EDIT-SWITCHES.                                            
009500     05  WS-IS-LEAP-SW              PIC X     VALUE 'N'.          
009600         88  IS-LEAP-YEAR           VALUE 'Y'.                    
009700                                                                  
009800 01  WS-MONTH-DAYS-TABLE.                                         
009900     05  WS-MONTH-DAYS-ENTRY  PIC 9(2) COMP OCCURS 12 VALUES      
010000         31 28 31 30 31 30 31 31 30 31 30 31.                     
010100                                                                  
010200 LINKAGE SECTION.                                                 
010300 01  SCOPE                      PIC X.                            
010400     88  SCOPE-FULL              VALUE 'F'.                       
010500     88  SCOPE-BASIC             VALUE 'B'.                       
010600 01  RUN-DATE                    PIC 9(8).                        
010700 01  RUN-TIME                    PIC 9(6).                        
010800 01  STALE-WINDOW-DAYS           PIC 9(5) COMP.                   
010900 01  VALID-SW                    PIC X.                           
011000     88  VALID                   VALUE 'Y'.                       
011100 01  REJECT-REASON               PIC X(20).                       
011200 01  NULL-FIELD-COUNT            PIC 9(2) COMP.                   
011300 COPY TRNREC.                                                     
011400 COPY CLNREC.                                                     
011500                                                                  
011600 PROCEDURE DIVISION USING SCOPE, RUN-DATE, RUN-TIME,              
011700             STALE-WINDOW-DAYS, VALID-SW, REJECT-REASON,          
011800             NULL-FIELD-COUNT, TR-RECORD, CL-RECORD.              
011900                                                                  
012000 000-MAIN.                                                        
012100     MOVE 'Y' TO VALID-SW.                                        
012200     MOVE SPACES TO REJECT-REASON.                                
012300     MOVE 0 TO NULL-FIELD-COUNT.                                  
012400     INITIALIZE CL-RECORD.                                        
012500                                                                  
012600*    SCOPE-BASIC RUNS THE LIGHTWEIGHT PATH ONLY - SEE 500-        
012700*    BASIC-SCOPE-EDIT.  IT DOES NOT SHARE 100/200-SERIES WITH     
012800*    THE FULL PATH BECAUSE THE LIGHTWEIGHT FEED IS NOT ENTITLED   
012900*    TO THE MISSING-FIELD DEFAULTS OR CASE NORMALIZATION - ONLY   
013000*    THE AMOUNT EDIT AND THE PROCESSED-DATE/TIME STAMP (REQ 1204).
013100     IF SCOPE-BASIC                                               
013200         PERFORM 500-BASIC-SCOPE-EDIT THRU 500-EXIT               
013300         GO TO 000-EXIT                                           
013400     END-IF.                                                      
013500                                                                  
013600     PERFORM 100-EDIT-MISSING-FIELDS THRU 100-EXIT.               
013700     IF NOT VALID                                                 
013800         GO TO 000-EXIT.                                          
013900                                                                  
014000     PERFORM 200-NORMALIZE-FIELDS THRU 200-EXIT.                  
014100     IF NOT VALID                                                 
014200         GO TO 000-EXIT.                                          
014300                                                                  
014400     PERFORM 300-VALIDATE-BUSINESS-RULES THRU 300-EXIT.           
014500     IF NOT VALID                                                 
014600         GO TO 000-EXIT.                                          
014700                                                                  
014800     PERFORM 400-DERIVE-FIELDS THRU 400-EXIT.                     
014900                                                                  
015000                                                                  
015100 000-EXIT.                                                        
015200     MOVE NULL-FIELD-COUNT TO WS-NULL-FIELD-COUNT.                
015300     GOBACK.                                                      
015400                                                                  
015500******************************************************************
015600*    100-EDIT-MISSING-FIELDS                                    * 
015700*    STEP 2 OF THE TRANSFORMER - CRITICAL FIELDS REJECT,        * 
015800*    OPTIONAL FIELDS GET SHOP-STANDARD DEFAULTS.                * 
015900******************************************************************
016000 100-EDIT-MISSING-FIELDS.                                         
016100     MOVE '100-EDIT-MISSING-FIELDS' TO PARA-NAME.                 
016200                                                                  
016300     IF TR-TRANSACTION-ID = SPACES                                
016400         MOVE 'N' TO VALID-SW                                     
016500         MOVE 'MISSING-FIELD' TO REJECT-REASON                    
016600         GO TO 100-EXIT                                           
016700     END-IF.                                                      
016800                                                                  
016900     IF TR-CUSTOMER-ID = SPACES                                   
017000         MOVE 'N' TO VALID-SW                                     
017100         MOVE 'MISSING-FIELD' TO REJECT-REASON                    
017200         GO TO 100-EXIT                                           
017300     END-IF.                                                      
017400                                                                  
017500     IF TR-AMOUNT = SPACES                                        
017600         MOVE 'N' TO VALID-SW                                     
017700         MOVE 'BAD-AMOUNT' TO REJECT-REASON                       
017800         GO TO 100-EXIT                                           
017900     END-IF.                                                      
018000                                                                  
018100     IF TR-CATEGORY = SPACES                                      
018200         ADD 1 TO NULL-FIELD-COUNT                                
018300     END-IF.                                                      
018400                                                                  
018500     IF TR-MERCHANT-ID = SPACES                                   
018600         ADD 1 TO NULL-FIELD-COUNT                                
018700     END-IF.                                                      
018800                                                                  
018900 100-EXIT.                                                        
019000     EXIT.                                                        
019100                                                                  
019200******************************************************************
019300*    200-NORMALIZE-FIELDS                                       * 
019400*    STEP 3 - TRIM/CASE NORMALIZATION, CALENDAR-DATE EDIT AND    *
019500*    THE AMOUNT TEXT-TO-NUMERIC EDIT.                            *
019600******************************************************************
019700 200-NORMALIZE-FIELDS.                                            
019800     MOVE '200-NORMALIZE-FIELDS' TO PARA-NAME.                    
019900                                                                  
020000     MOVE TR-TRANSACTION-ID TO CL-TRANSACTION-ID.                 
020100     MOVE TR-CUSTOMER-ID    TO CL-CUSTOMER-ID.                    
020200     MOVE TR-MERCHANT-ID    TO CL-MERCHANT-ID.                    
020300     IF CL-MERCHANT-ID = SPACES                                   
020400         MOVE 'MERCH0000' TO CL-MERCHANT-ID                       
020500     END-IF.                                                      
020600                                                                  
020700     MOVE TR-STATUS         TO CL-STATUS.                         
020800     MOVE TR-CATEGORY       TO CL-CATEGORY.                       
020900     IF CL-CATEGORY = SPACES                                      
021000         MOVE 'unknown' TO CL-CATEGORY                            
021100     END-IF.                                                      
021200     MOVE TR-PAYMENT-METHOD TO CL-PAYMENT-METHOD.                 
021300                                                                  
021400     PERFORM 210-UPPERCASE-KEYS THRU 210-EXIT.                    
021500     PERFORM 220-LOWERCASE-TEXT THRU 220-EXIT.                    
021600     PERFORM 230-EDIT-AMOUNT-TEXT THRU 230-EXIT.                  
021700     IF NOT VALID                                                 
021800         GO TO 200-EXIT                                           
021900     END-IF.                                                      
022000                                                                  
022100     PERFORM 240-EDIT-CALENDAR-DATE THRU 240-EXIT.                
022200                                                                  
022300 200-EXIT.                                                        
022400     EXIT.                                                        
022500                                                                  
022600 210-UPPERCASE-KEYS.                                              
022700     INSPECT CL-TRANSACTION-ID CONVERTING                         
022800         'abcdefghijklmnopqrstuvwxyz' TO                          
022900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            
023000     INSPECT CL-CUSTOMER-ID CONVERTING                            
023100         'abcdefghijklmnopqrstuvwxyz' TO                          
023200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            
023300     INSPECT CL-MERCHANT-ID CONVERTING                            
023400         'abcdefghijklmnopqrstuvwxyz' TO                          
023500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            
023600 210-EXIT.                                                        
023700     EXIT.                                                        
023800                                                                  
023900 220-LOWERCASE-TEXT.                                              
024000     INSPECT CL-STATUS CONVERTING                                 
024100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          
024200         'abcdefghijklmnopqrstuvwxyz'.                            
024300     INSPECT CL-CATEGORY CONVERTING                               
024400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          
024500         'abcdefghijklmnopqrstuvwxyz'.                            
024600     INSPECT CL-PAYMENT-METHOD CONVERTING                         
024700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          
024800         'abcdefghijklmnopqrstuvwxyz'.                            
024900 220-EXIT.                                                        
025000     EXIT.                                                        
025100                                                                  
025200******************************************************************
025300*    230-EDIT-AMOUNT-TEXT                                       * 
025400*    TR-AMOUNT ARRIVES AS RAW TEXT - UP TO 7 INTEGER DIGITS,    * 
025500*    AN OPTIONAL DECIMAL POINT, AND 0-2 FRACTION DIGITS.  ANY   * 
025600*    OTHER CONTENT IS NOT A NUMBER AS FAR AS THE FEED IS        * 
025700*    CONCERNED - REJECT BAD-AMOUNT, DO NOT ABEND ON IT.         * 
025800******************************************************************
025900 230-EDIT-AMOUNT-TEXT.                                            
026000     MOVE TR-AMOUNT TO WS-AMOUNT-RAW.                             
026100     MOVE ZEROS TO WS-AMOUNT-INT-N WS-AMOUNT-FRAC-N.              
026200     MOVE 0 TO WS-AMT-DOT-POS WS-AMT-LAST-POS WS-AMT-DOT-COUNT.   
026300     MOVE 'N' TO WS-AMT-BAD-SW.                                   
026400                                                                  
026500     PERFORM 235-SCAN-AMOUNT-CHAR THRU 235-EXIT                   
026600             VARYING WS-AMT-IDX FROM 1 BY 1                       
026700             UNTIL WS-AMT-IDX > 10.                               
026800                                                                  
026900     IF WS-AMT-BAD OR WS-AMT-DOT-COUNT > 1 OR WS-AMT-LAST-POS = 0 
027000         MOVE 'N' TO VALID-SW                                     
027100         MOVE 'BAD-AMOUNT' TO REJECT-REASON                       
027200         GO TO 230-EXIT                                           
027300     END-IF.                                                      
027400                                                                  
027500     IF WS-AMT-DOT-POS = 0                                        
027600         MOVE WS-AMOUNT-RAW (1:WS-AMT-LAST-POS) TO WS-AMOUNT-INT  
027700         MOVE SPACES TO WS-AMOUNT-FRAC                            
027800     ELSE                                                         
027900         IF WS-AMT-DOT-POS > 1                                    
028000             MOVE WS-AMOUNT-RAW (1:WS-AMT-DOT-POS - 1)            
028100                                         TO WS-AMOUNT-INT         
028200         ELSE                                                     
028300             MOVE ZEROS TO WS-AMOUNT-INT                          
028400         END-IF                                                   
028500         IF WS-AMT-DOT-POS < WS-AMT-LAST-POS                      
028600             MOVE WS-AMOUNT-RAW (WS-AMT-DOT-POS + 1:              
028700                                 WS-AMT-LAST-POS - WS-AMT-DOT-POS)
028800                                         TO WS-AMOUNT-FRAC        
028900         ELSE                                                     
029000             MOVE SPACES TO WS-AMOUNT-FRAC                        
029100         END-IF                                                   
029200     END-IF.                                                      
029300                                                                  
029400     INSPECT WS-AMOUNT-INT REPLACING LEADING SPACES BY '0'.       
029500     INSPECT WS-AMOUNT-FRAC REPLACING TRAILING SPACES BY '0'.     
029600     IF WS-AMOUNT-FRAC = SPACES                                   
029700         MOVE '00' TO WS-AMOUNT-FRAC                              
029800     END-IF.                                                      
029900                                                                  
030000     IF WS-AMOUNT-INT-N NOT NUMERIC OR                            
030100        WS-AMOUNT-FRAC-N NOT NUMERIC                              
030200         MOVE 'N' TO VALID-SW                                     
030300         MOVE 'BAD-AMOUNT' TO REJECT-REASON                       
030400         GO TO 230-EXIT                                           
030500     END-IF.                                                      
030600                                                                  
030700     COMPUTE WS-AMOUNT-WORK =                                     
030800             WS-AMOUNT-INT-N + (WS-AMOUNT-FRAC-N / 100).          
030900     MOVE WS-AMOUNT-WORK TO CL-AMOUNT.                            
031000 230-EXIT.                                                        
031100     EXIT.                                                        
031200                                                                  
031300******************************************************************
031400*    235-SCAN-AMOUNT-CHAR                                       * 
031500*    CHARACTER-BY-CHARACTER SCAN OF THE RAW AMOUNT TEXT (NO      *
031600*    NUMVAL AVAILABLE ON THIS COMPILER) - FINDS THE DECIMAL      *
031700*    POINT, IF ANY, AND THE LAST NON-BLANK POSITION, AND FLAGS   *
031800*    ANY CHARACTER THAT IS NEITHER A DIGIT NOR A DECIMAL POINT.  *
031900******************************************************************
032000 235-SCAN-AMOUNT-CHAR.                                            
032100     IF WS-AMT-CHAR (WS-AMT-IDX) = SPACE                          
032200         CONTINUE                                                 
032300     ELSE                                                         
032400         MOVE WS-AMT-IDX TO WS-AMT-LAST-POS                       
032500         IF WS-AMT-CHAR (WS-AMT-IDX) = '.'                        
032600             ADD 1 TO WS-AMT-DOT-COUNT                            
032700             MOVE WS-AMT-IDX TO WS-AMT-DOT-POS                    
032800         ELSE                                                     
032900             IF WS-AMT-CHAR (WS-AMT-IDX) < '0' OR                 
033000                WS-AMT-CHAR (WS-AMT-IDX) > '9'                    
033100                 MOVE 'Y' TO WS-AMT-BAD-SW                        
033200             END-IF                                               
033300         END-IF                                                   
033400     END-IF.                                                      
033500 235-EXIT.                                                        
033600     EXIT.                                                        
033700                                                                  
033800******************************************************************
033900*    240-EDIT-CALENDAR-DATE                                     * 
034000*    TRANS-DATE MUST BE A PLAUSIBLE CCYYMMDD - MONTH 1-12, DAY   *
034100*    1-31 FOR THE MONTH (LEAP FEBRUARY INCLUDED), YEAR > 0.      *
034200*    AN UNPARSEABLE DATE FOLDS INTO MISSING-FIELD - DW TEAM      *
034300*    DECIDED AGAINST PLUMBING A NINTH REJECT CODE THROUGH THE    *
034400*    DOWNSTREAM LOAD TOOLS FOR WHAT IS, IN PRACTICE, A FEED      *
034500*    THAT SENT US GARBAGE IN A CRITICAL FIELD (SEE REQ 1137).   * 
034600******************************************************************
034700 240-EDIT-CALENDAR-DATE.                                          
034800     MOVE TR-TRANS-DATE (1:4) TO WS-TD-CCYY.                      
034900     MOVE TR-TRANS-DATE (5:2) TO WS-TD-MM.                        
035000     MOVE TR-TRANS-DATE (7:2) TO WS-TD-DD.                        
035100                                                                  
035200     MOVE 'N' TO WS-IS-LEAP-SW.                                   
035300     IF (WS-TD-CCYY / 4 * 4 = WS-TD-CCYY) AND                     
035400        ((WS-TD-CCYY / 100 * 100 NOT = WS-TD-CCYY) OR             
035500         (WS-TD-CCYY / 400 * 400 = WS-TD-CCYY))                   
035600         MOVE 'Y' TO WS-IS-LEAP-SW                                
035700     END-IF.                                                      
035800                                                                  
035900     IF WS-TD-CCYY = 0 OR                                         
036000        WS-TD-MM < 1 OR WS-TD-MM > 12 OR                          
036100        WS-TD-DD < 1 OR WS-TD-DD > 31                             
036200         MOVE 'N' TO VALID-SW                                     
036300         MOVE 'MISSING-FIELD' TO REJECT-REASON                    
036400         GO TO 240-EXIT                                           
036500     END-IF.                                                      
036600                                                                  
036700     IF WS-TD-DD > WS-MONTH-DAYS-ENTRY (WS-TD-MM)                 
036800         IF WS-TD-MM = 2 AND IS-LEAP-YEAR AND WS-TD-DD = 29       
036900             CONTINUE                                             
037000         ELSE                                                     
037100             MOVE 'N' TO VALID-SW                                 
037200             MOVE 'MISSING-FIELD' TO REJECT-REASON                
037300             GO TO 240-EXIT                                       
037400         END-IF                                                   
037500     END-IF.                                                      
037600                                                                  
037700     MOVE WS-TD-DATE-8 TO CL-TRANS-DATE.                          
037800     MOVE TR-TRANS-TIME TO CL-TRANS-TIME.                         
037900 240-EXIT.                                                        
038000     EXIT.                                                        
038100                                                                  
038200******************************************************************
038300*    300-VALIDATE-BUSINESS-RULES                                 *
038400*    STEP 4 - APPLIED IN THE ORDER THE DW TEAM SPECCED THEM.    * 
038500*    EACH FILTER GOES STRAIGHT TO 300-EXIT ON FAILURE SO NO      *
038600*    LATER FILTER EVER SEES A RECORD AN EARLIER ONE REJECTED.   * 
038700******************************************************************
038800 300-VALIDATE-BUSINESS-RULES.                                     
038900     MOVE '300-VALIDATE-BUSINESS-RULES' TO PARA-NAME.             
039000                                                                  
039100     PERFORM 310-EDIT-AMOUNT-POSITIVE THRU 310-EXIT.              
039200     IF NOT VALID                                                 
039300         GO TO 300-EXIT                                           
039400     END-IF.                                                      
039500                                                                  
039600     IF CL-AMOUNT > 1000000.00                                    
039700         MOVE 'N' TO VALID-SW                                     
039800         MOVE 'AMOUNT-RANGE' TO REJECT-REASON                     
039900         GO TO 300-EXIT                                           
040000     END-IF.                                                      
040100                                                                  
040200     IF CL-STATUS NOT = 'completed' AND                           
040300        CL-STATUS NOT = 'pending'   AND                           
040400        CL-STATUS NOT = 'failed'                                  
040500         MOVE 'N' TO VALID-SW                                     
040600         MOVE 'BAD-STATUS' TO REJECT-REASON                       
040700         GO TO 300-EXIT                                           
040800     END-IF.                                                      
040900                                                                  
041000     IF CL-TRANS-DATE > RUN-DATE                                  
041100         MOVE 'N' TO VALID-SW                                     
041200         MOVE 'FUTURE-DATE' TO REJECT-REASON                      
041300         GO TO 300-EXIT                                           
041400     END-IF.                                                      
041500                                                                  
041600     PERFORM 320-EDIT-STALE-DATE THRU 320-EXIT.                   
041700                                                                  
041800 300-EXIT.                                                        
041900     EXIT.                                                        
042000                                                                  
042100 310-EDIT-AMOUNT-POSITIVE.                                        
042200     IF CL-AMOUNT NOT > 0                                         
042300         MOVE 'N' TO VALID-SW                                     
042400         MOVE 'BAD-AMOUNT' TO REJECT-REASON                       
042500     END-IF.                                                      
042600 310-EXIT.                                                        
042700     EXIT.                                                        
042800                                                                  
042900******************************************************************
043000*    320-EDIT-STALE-DATE                                        * 
043100*    TRANS-DATE MUST BE NO MORE THAN STALE-WINDOW-DAYS        *   
043200*    BEHIND THE RUN DATE (730 DAYS, INCLUSIVE, PER THE DW        *
043300*    TEAM'S SPEC).  WE WALK THE RUN DATE BACK ONE DAY AT A       *
043400*    TIME RATHER THAN CONVERT TO A JULIAN SERIAL - THE WINDOW    *
043500*    IS SMALL ENOUGH THAT THE LOOP COSTS NOTHING AND IT KEEPS    *
043600*    US OFF INTRINSIC DATE FUNCTIONS THIS SHOP DOES NOT USE.     *
043700******************************************************************
043800 320-EDIT-STALE-DATE.                                             
043900     MOVE RUN-DATE (1:4) TO WS-SD-CCYY.                           
044000     MOVE RUN-DATE (5:2) TO WS-SD-MM.                             
044100     MOVE RUN-DATE (7:2) TO WS-SD-DD.                             
044200     PERFORM 330-STEP-DATE-BACK THRU 330-EXIT                     
044300             STALE-WINDOW-DAYS TIMES.                             
044400                                                                  
044500     IF CL-TRANS-DATE < WS-SD-DATE-8                              
044600         MOVE 'N' TO VALID-SW                                     
044700         MOVE 'STALE-DATE' TO REJECT-REASON                       
044800     END-IF.                                                      
044900 320-EXIT.                                                        
045000     EXIT.                                                        
045100                                                                  
045200 330-STEP-DATE-BACK.                                              
045300     SUBTRACT 1 FROM WS-SD-DD.                                    
045400     IF WS-SD-DD = 0                                              
045500         SUBTRACT 1 FROM WS-SD-MM                                 
045600         IF WS-SD-MM = 0                                          
045700             MOVE 12 TO WS-SD-MM                                  
045800             SUBTRACT 1 FROM WS-SD-CCYY                           
045900         END-IF                                                   
046000         MOVE WS-MONTH-DAYS-ENTRY (WS-SD-MM) TO WS-SD-DD          
046100         IF WS-SD-MM = 2 AND                                      
046200            (WS-SD-CCYY / 4 * 4 = WS-SD-CCYY) AND                 
046300            ((WS-SD-CCYY / 100 * 100 NOT = WS-SD-CCYY) OR         
046400             (WS-SD-CCYY / 400 * 400 = WS-SD-CCYY))               
046500             ADD 1 TO WS-SD-DD                                    
046600         END-IF                                                   
046700     END-IF.                                                      
046800 330-EXIT.                                                        
046900     EXIT.                                                        
047000                                                                  
047100******************************************************************
047200*    400-DERIVE-FIELDS                                          * 
047300*    STEP 5 - DATE PARTS, ZELLER DAY-OF-WEEK, AMOUNT CATEGORY,   *
047400*    RISK SCORE/LEVEL, PROCESSED TIMESTAMP.                      *
047500******************************************************************
047600 400-DERIVE-FIELDS.                                               
047700     MOVE '400-DERIVE-FIELDS' TO PARA-NAME.                       
047800     PERFORM 410-DERIVE-DATE-PARTS THRU 410-EXIT.                 
047900     PERFORM 420-DERIVE-DAYOFWEEK THRU 420-EXIT.                  
048000     PERFORM 430-DERIVE-AMOUNT-CATEGORY THRU 430-EXIT.            
048100     PERFORM 440-DERIVE-RISK-SCORE THRU 440-EXIT.                 
048200     PERFORM 450-DERIVE-RISK-LEVEL THRU 450-EXIT.                 
048300     MOVE RUN-DATE TO CL-PROCESSED-DATE.                          
048400     MOVE RUN-TIME TO CL-PROCESSED-TIME.                          
048500 400-EXIT.                                                        
048600     EXIT.                                                        
048700                                                                  
048800 410-DERIVE-DATE-PARTS.                                           
048900     MOVE CL-TRANS-DATE (1:4) TO CL-TRANS-YEAR.                   
049000     MOVE CL-TRANS-DATE (5:2) TO CL-TRANS-MONTH.                  
049100     MOVE CL-TRANS-DATE (7:2) TO CL-TRANS-DAY.                    
049200     MOVE CL-TRANS-TIME (1:2) TO CL-TRANS-HOUR.                   
049300 410-EXIT.                                                        
049400     EXIT.                                                        
049500                                                                  
049600******************************************************************
049700*    420-DERIVE-DAYOFWEEK - ZELLER'S CONGRUENCE                 * 
049800*    H = 0 SATURDAY ... 6 FRIDAY.  SHIFTED BY +5 MOD 7 TO GET    *
049900*    THE DW TEAM'S 0=MONDAY ... 6=SUNDAY CONVENTION.  THE +5J    *
050000*    FORM OF THE CENTURY TERM IS USED SO THE CONGRUENCE NEVER    *
050100*    GOES NEGATIVE - NO SIGNED MOD HEADACHES IN COBOL.           *
050200******************************************************************
050300 420-DERIVE-DAYOFWEEK.                                            
050400     MOVE CL-TRANS-MONTH TO WS-Z-MONTH.                           
050500     MOVE CL-TRANS-YEAR  TO WS-Z-YEAR.                            
050600     MOVE CL-TRANS-DAY   TO WS-Z-Q.                               
050700                                                                  
050800     IF WS-Z-MONTH < 3                                            
050900         ADD 12 TO WS-Z-MONTH                                     
051000         SUBTRACT 1 FROM WS-Z-YEAR                                
051100     END-IF.                                                      
051200                                                                  
051300     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.      
051400                                                                  
051500     COMPUTE WS-Z-TERM1 = (13 * (WS-Z-MONTH + 1)) / 5.            
051600                                                                  
051700     COMPUTE WS-Z-H = (WS-Z-Q + WS-Z-TERM1 + WS-Z-K +             
051800                        (WS-Z-K / 4) + (WS-Z-J / 4) +             
051900                        (5 * WS-Z-J)).                            
052000     DIVIDE WS-Z-H BY 7 GIVING WS-Z-TERM1 REMAINDER WS-Z-H.       
052100                                                                  
052200     ADD 5 TO WS-Z-H.                                             
052300     DIVIDE WS-Z-H BY 7 GIVING WS-Z-TERM1 REMAINDER WS-Z-H.       
052400     MOVE WS-Z-H TO CL-TRANS-DAYOFWEEK.                           
052500 420-EXIT.                                                        
052600     EXIT.                                                        
052700                                                                  
052800 430-DERIVE-AMOUNT-CATEGORY.                                      
052900     EVALUATE TRUE                                                
053000         WHEN CL-AMOUNT > 1000.00                                 
053100             MOVE 'exceptional' TO CL-AMOUNT-CATEGORY             
053200         WHEN CL-AMOUNT > 500.00                                  
053300             MOVE 'very_large' TO CL-AMOUNT-CATEGORY              
053400         WHEN CL-AMOUNT > 200.00                                  
053500             MOVE 'large' TO CL-AMOUNT-CATEGORY                   
053600         WHEN CL-AMOUNT > 50.00                                   
053700             MOVE 'medium' TO CL-AMOUNT-CATEGORY                  
053800         WHEN OTHER                                               
053900             MOVE 'small' TO CL-AMOUNT-CATEGORY                   
054000     END-EVALUATE.                                                
054100 430-EXIT.                                                        
054200     EXIT.                                                        
054300                                                                  
054400 440-DERIVE-RISK-SCORE.                                           
054500     MOVE 0 TO CL-RISK-SCORE.                                     
054600     IF CL-AMOUNT > 5000.00                                       
054700         ADD 30 TO CL-RISK-SCORE                                  
054800     END-IF.                                                      
054900     IF CL-AMOUNT > 10000.00                                      
055000         ADD 40 TO CL-RISK-SCORE                                  
055100     END-IF.                                                      
055200     IF CL-STATUS = 'failed'                                      
055300         ADD 50 TO CL-RISK-SCORE                                  
055400     END-IF.                                                      
055500     IF CL-TRANS-DAYOFWEEK = 5 OR CL-TRANS-DAYOFWEEK = 6          
055600         ADD 10 TO CL-RISK-SCORE                                  
055700     END-IF.                                                      
055800     IF CL-TRANS-HOUR < 6                                         
055900         ADD 20 TO CL-RISK-SCORE                                  
056000     END-IF.                                                      
056100 440-EXIT.                                                        
056200     EXIT.                                                        
056300                                                                  
056400 450-DERIVE-RISK-LEVEL.                                           
056500     EVALUATE TRUE                                                
056600         WHEN CL-RISK-SCORE > 80                                  
056700             MOVE 'critical' TO CL-RISK-LEVEL                     
056800         WHEN CL-RISK-SCORE > 50                                  
056900             MOVE 'high' TO CL-RISK-LEVEL                         
057000         WHEN CL-RISK-SCORE > 20                                  
057100             MOVE 'medium' TO CL-RISK-LEVEL                       
057200         WHEN OTHER                                               
057300             MOVE 'low' TO CL-RISK-LEVEL                          
057400     END-EVALUATE.                                                
057500 450-EXIT.                                                        
057600     EXIT.                                                        
057700                                                                  
057800*    SCOPE-BASIC CALLERS (TRNETL2) ONLY.  APPLIES JUST THE        
057900*    FOUR LIGHTWEIGHT RULES FROM REQ 1204 - REJECT MISSING OR     
058000*    BAD AMOUNT, REJECT AMOUNT NOT GREATER THAN ZERO, STAMP       
058100*    PROCESSED-DATE/PROCESSED-TIME.  EVERY OTHER CL- FIELD IS     
058200*    CARRIED THROUGH FROM TR-RECORD VERBATIM - NO CASE FOLDING,   
058300*    NO MISSING-FIELD DEFAULTS, NO CALENDAR-DATE OR BUSINESS-     
058400*    RULE EDITS, NO DERIVED FIELDS.  DOES NOT SHARE CODE WITH     
058500*    100/200/300/400-SERIES ABOVE EXCEPT THE TWO AMOUNT EDITS.    
058600 500-BASIC-SCOPE-EDIT.                                            
058700     MOVE TR-TRANSACTION-ID  TO CL-TRANSACTION-ID.                
058800     MOVE TR-CUSTOMER-ID     TO CL-CUSTOMER-ID.                   
058900     MOVE TR-TRANS-DATE      TO CL-TRANS-DATE.                    
059000     MOVE TR-TRANS-TIME      TO CL-TRANS-TIME.                    
059100     MOVE TR-MERCHANT-ID     TO CL-MERCHANT-ID.                   
059200     MOVE TR-CATEGORY        TO CL-CATEGORY.                      
059300     MOVE TR-STATUS          TO CL-STATUS.                        
059400     MOVE TR-PAYMENT-METHOD  TO CL-PAYMENT-METHOD.                
059500                                                                  
059600     IF TR-AMOUNT = SPACES                                        
059700         MOVE 'N' TO VALID-SW                                     
059800         MOVE 'BAD-AMOUNT' TO REJECT-REASON                       
059900         GO TO 500-EXIT                                           
060000     END-IF.                                                      
060100                                                                  
060200     PERFORM 230-EDIT-AMOUNT-TEXT THRU 230-EXIT.                  
060300     IF NOT VALID                                                 
060400         GO TO 500-EXIT                                           
060500     END-IF.                                                      
060600                                                                  
060700     PERFORM 310-EDIT-AMOUNT-POSITIVE THRU 310-EXIT.              
060800     IF NOT VALID                                                 
060900         GO TO 500-EXIT                                           
061000     END-IF.                                                      
061100                                                                  
061200     MOVE RUN-DATE TO CL-PROCESSED-DATE.                          
061300     MOVE RUN-TIME TO CL-PROCESSED-TIME.                          
061400 500-EXIT.                                                        
061500     EXIT.                                                        
