000100****************************************************************00000100
000200*    TRNREC  -  RAW TRANSACTION RECORD                          *00000200
000300*    FEED FROM THE CARD/PAYMENT SWITCH - ONE RECORD PER         *00000300
000400*    AUTHORIZATION OR SETTLEMENT EVENT.  MAY CONTAIN BLANK OR   *00000400
000500*    INVALID FIELDS - THIS IS THE RAW FEED, NOT THE CLEANSED    *00000500
000600*    WAREHOUSE RECORD.  SEE CLNREC FOR THE CLEANSED LAYOUT.     *00000600
000700*                                                               *00000700
000800*    TR-AMOUNT IS CARRIED AS DISPLAY TEXT, NOT A NUMERIC PIC -  *00000800
000900*    THE RAW FEED CAN CONTAIN BLANKS OR NON-NUMERIC JUNK IN     *00000900
001000*    THIS FIELD AND TRNCLN1 HAS TO BE ABLE TO EDIT IT BEFORE    *00001000
001100*    TREATING IT AS AN AMOUNT.                                 *00001100
001200*                                                               *00001200
001300*    HISTORY -                                                 *00001300
001400*    04/02/96  RBB  ORIGINAL LAYOUT FOR CARDSYS PHASE 1         *00001400
001500*    11/18/98  RBB  TR-PAYMENT-METHOD WIDENED FOR 'BANK_TRANSFER'*00001500
001600*    02/09/99  DJS  Y2K - TR-TRANS-DATE CONFIRMED FULL CCYYMMDD *00001600
001700****************************************************************00001700
001800 01  TR-RECORD.                                                 00001800
001900     05  TR-TRANSACTION-ID          PIC X(11).                 00001900
002000     05  TR-CUSTOMER-ID             PIC X(10).                 00002000
002100     05  TR-TRANS-DATE              PIC 9(8).                  00002100
002200     05  TR-TRANS-TIME              PIC 9(6).                  00002200
002300     05  TR-AMOUNT                  PIC X(10).                 00002300
002400     05  TR-MERCHANT-ID             PIC X(9).                  00002400
002500     05  TR-CATEGORY                PIC X(15).                 00002500
002600     05  TR-STATUS                  PIC X(10).                 00002600
002700     05  TR-PAYMENT-METHOD          PIC X(13).                 00002700
002800     05  FILLER                     PIC X(08).                 00002800
