000100******************************************************************
000200* CARDSYS DATA WAREHOUSE GROUP - PROPRIETARY PROGRAM SOURCE       
000300* FOR INTERNAL CARDSYS USE ONLY                                   
000400******************************************************************
000500* PROGRAM:  TRNETL2                                               
000600*                                                                 
000700* AUTHOR :  D Slaughter                                           
000800*                                                                 
000900* QUICK READ-FILTER-WRITE PASS FOR THE INTRADAY CARD TRANSACTION  
001000* REFRESH JOB.  READS THE SAME RAW CARD/PAYMENT SWITCH FEED       
001100* (TRANFILE) TRNETL1 READS OVERNIGHT, BUT RUNS SEVERAL TIMES A DAY
001200* BETWEEN THE NIGHTLY LOADS: DEDUPE ON TRANSACTION-ID, DROP       
001300* RECORDS WITH A MISSING OR NON-POSITIVE AMOUNT, STAMP THE        
001400* PROCESSED DATE/TIME, AND WRITE STRAIGHT THROUGH TO THE WAREHOUSE
001500* LOAD FILE (CLEANOUT).  THERE IS NO CUSTOMER CROSS-VALIDATION, NO
001600* DATA QUALITY CALL AND NO AUDIT REPORT IN THIS JOB - THOSE ARE   
001700* TRNETL1'S JOB AT END OF DAY.                                    
001800*                                                                 
001900* CALLS THE SAME CLEANSE ENGINE AS TRNETL1 (TRNCLN1) BUT WITH THE 
002000* SCOPE SWITCH SET TO 'B' SO ONLY THE FOUR BASIC-SCOPE RULES RUN -
002100* SEE TRNCLN1 500-BASIC-SCOPE-EDIT.  THIS IS THE "BASIC SCOPE"    
002200* SIBLING OF TRNETL1 - SEE TRNETL1 FOR THE FULL WAREHOUSE LOAD RUN
002300*                                                                 
002400* HISTORY -                                                       
002500* 08/19/95  DJS  ORIGINAL PROGRAM - INTRADAY REFRESH REQUESTED BY 
002600*                CARD OPS SO THE DASHBOARD DOESN'T WAIT FOR THE   
002700*                OVERNIGHT LOAD TO SEE NEW TRANSACTIONS           
002800* 09/23/98  RBB  DUPLICATE-ID CHECK ALIGNED WITH TRNETL1 - SAME   
002900*                FIRST-OCCURRENCE-WINS TABLE TECHNIQUE, REQ 1061  
003000* 02/09/99  DJS  Y2K - SWITCHED RUN-DATE ACCEPT FROM 2-DIGIT DATE 
003100*                TO ACCEPT ... FROM DATE YYYYMMDD (FULL CCYYMMDD) 
003200* 05/11/01  RBB  STALE-WINDOW LINKAGE ITEM ADDED TO THE TRNCLN1 CA
003300*                SIGNATURE TO MATCH TRNETL1 - UNUSED IN BASIC SCOP
003400*                BUT THE CALLED PROGRAM EXPECTS THE PARAMETER     
003500******************************************************************
003600 IDENTIFICATION DIVISION.                                         
003700 PROGRAM-ID.    TRNETL2.                                          
003800 AUTHOR.        D SLAUGHTER.                                      
003900 INSTALLATION.  CARDSYS DATA WAREHOUSE GROUP.                     
004000 DATE-WRITTEN.  08/19/95.                                         
004100 DATE-COMPILED. 02/09/99.                                         
004200 SECURITY.      NON-CONFIDENTIAL.                                 
004300******************************************************************
004400 ENVIRONMENT DIVISION.                                            
004500 CONFIGURATION SECTION.                                           
004600 SOURCE-COMPUTER. IBM-390.                                        
004700 OBJECT-COMPUTER. IBM-390.                                        
004800 SPECIAL-NAMES.                                                   
004900     C01 IS TOP-OF-FORM.                                          
005000 INPUT-OUTPUT SECTION.                                            
005100 FILE-CONTROL.                                                    
005200     SELECT TRANSACTION-FILE  ASSIGN TO TRANFILE                  
005300            ACCESS IS SEQUENTIAL                                  
005400            FILE STATUS IS WS-TRANFILE-STATUS.                    
005500                                                                  
005600     SELECT CLEAN-FILE        ASSIGN TO CLEANOUT                  
005700            ACCESS IS SEQUENTIAL                                  
005800            FILE STATUS IS WS-CLEANOUT-STATUS.                    
005900                                                                  
006000     SELECT REJECT-FILE       ASSIGN TO REJOUT                    
006100            ACCESS IS SEQUENTIAL                                  
006200            FILE STATUS IS WS-REJOUT-STATUS.                      
006300******************************************************************
006400 DATA DIVISION.                                                   
006500 FILE SECTION.                                                    
006600                                                                  
006700 FD  TRANSACTION-FILE                                             
006800     RECORDING MODE IS F                                          
006900     BLOCK CONTAINS 0 RECORDS.                                    
007000 COPY TRNREC.                                                     
007100                                                                  
007200 FD  CLEAN-FILE                                                   
007300     RECORDING MODE IS F                                          
007400     BLOCK CONTAINS 0 RECORDS.                                    
007500 COPY CLNREC.                                                     
007600                                                                  
007700 FD  REJECT-FILE                                                  
007800     RECORDING MODE IS F                                          
007900     BLOCK CONTAINS 0 RECORDS.                                    
008000 COPY REJREC.                                                     
008100******************************************************************
008200 WORKING-STORAGE SECTION.                                         
008300******************************************************************
008400 01  WS-FIELDS.                                                   
008500     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          
008600     05  WS-CLEANOUT-STATUS      PIC X(2)  VALUE SPACES.          
008700     05  WS-REJOUT-STATUS        PIC X(2)  VALUE SPACES.          
008800     05  WS-TRAN-EOF-SW          PIC X     VALUE 'N'.             
008900         88  WS-TRAN-EOF                    VALUE 'Y'.            
009000     05  WS-OPEN-ERROR-SW        PIC X     VALUE 'N'.             
009100         88  WS-OPEN-ERROR                  VALUE 'Y'.            
009200     05  WS-DUP-FOUND-SW         PIC X     VALUE 'N'.             
009300         88  WS-DUP-FOUND                   VALUE 'Y'.            
009400     05  FILLER                  PIC X(09).                       
009500                                                                  
009600 01  WS-RUN-TIMESTAMP.                                            
009700     05  WS-RUN-DATE              PIC 9(8).                       
009800     05  WS-RUN-TIME              PIC 9(6).                       
009900     05  FILLER                   PIC X(02).                      
010000                                                                  
010100* THE 8-DIGIT RUN-DATE BROKEN INTO MM/DD/CCYY FOR THE START-OF-RUN
010200* DISPLAY LINE - REDEFINES RATHER THAN A SEPARATE ACCEPT, SAME    
010300* HABIT AS TRNETL1, SEE HISTORY 02/09/99.                         
010400 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-TIMESTAMP.                
010500     05  WS-RD-CCYY               PIC 9(4).                       
010600     05  WS-RD-MM                 PIC 9(2).                       
010700     05  WS-RD-DD                 PIC 9(2).                       
010800     05  FILLER                   PIC X(02).                      
010900                                                                  
011000 01  WS-TRANSFORM-LINKAGE.                                        
011100     05  WS-TC-SCOPE              PIC X     VALUE 'B'.            
011200     05  WS-TC-VALID-SW           PIC X     VALUE 'Y'.            
011300         88  WS-TC-VALID                    VALUE 'Y'.            
011400     05  WS-TC-REJECT-REASON      PIC X(20) VALUE SPACES.         
011500     05  WS-TC-NULL-FIELD-COUNT   PIC 9(2)  COMP VALUE 0.         
011600     05  WS-STALE-WINDOW-DAYS     PIC 9(5)  COMP VALUE 730.       
011700     05  FILLER                   PIC X(06).                      
011800                                                                  
011900 01  WS-RUN-COUNTERS.                                             
012000     05  WS-RECORDS-EXTRACTED     PIC 9(7)  COMP VALUE 0.         
012100     05  WS-RECORDS-LOADED        PIC 9(7)  COMP VALUE 0.         
012200     05  WS-RECORDS-REJECTED      PIC 9(7)  COMP VALUE 0.         
012300     05  FILLER                   PIC X(05).                      
012400                                                                  
012500* BULK-CLEAR VIEW OF THE 3 BINARY RUN COUNTERS - LOW-VALUES, NOT  
012600* ZEROS, IS THE CORRECT WAY TO ZERO OUT COMP FIELDS THROUGH AN    
012700* ALPHANUMERIC REDEFINE - SEE 000-MAIN.                           
012800 01  WS-RUN-COUNTERS-ALL REDEFINES WS-RUN-COUNTERS PIC X(26).     
012900                                                                  
013000 01  WS-REJECT-COUNTERS.                                          
013100     05  WS-RJ-DUPLICATE-CNT      PIC 9(7)  COMP VALUE 0.         
013200     05  WS-RJ-BADAMT-CNT         PIC 9(7)  COMP VALUE 0.         
013300     05  FILLER                   PIC X(06).                      
013400                                                                  
013500* BULK-CLEAR VIEW OF THE 2 REJECT-REASON COUNTERS - SEE 000-MAIN. 
013600 01  WS-REJECT-COUNTERS-ALL REDEFINES WS-REJECT-COUNTERS PIC X(20)
013700                                                                  
013800* RUN-SCOPE DUPLICATE-ID TABLE - UNSORTED (ARRIVAL ORDER), SCANNED
013900* LINEARLY BECAUSE THE RAW FEED IS NOT GUARANTEED IN ID SEQUENCE. 
014000* SAME TECHNIQUE AS TRNETL1 250/255 - EACH RUN OF THIS JOB IS ITS 
014100* OWN DEDUPE SCOPE, PER REQ 1061.                                 
014200 01  WS-DUP-TABLE-AREA.                                           
014300     05  WS-DUP-TBL-MAX           PIC 9(7)  COMP VALUE 0.         
014400     05  WS-DUP-TBL-ROW  OCCURS 0 TO 200000 TIMES                 
014500                         DEPENDING ON WS-DUP-TBL-MAX              
014600                         INDEXED BY WS-DUP-TBL-IDX.               
014700         10  WS-DUP-TBL-ID        PIC X(11).                      
014800******************************************************************
014900 PROCEDURE DIVISION.                                              
015000******************************************************************
015100                                                                  
015200 000-MAIN.                                                        
015300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       
015400     ACCEPT WS-RUN-TIME FROM TIME.                                
015500     MOVE LOW-VALUES TO WS-RUN-COUNTERS-ALL.                      
015600     MOVE LOW-VALUES TO WS-REJECT-COUNTERS-ALL.                   
015700                                                                  
015800     DISPLAY 'TRNETL2 STARTED'.                                   
015900     DISPLAY '         RUN DATE = ' WS-RD-MM '/' WS-RD-DD '/'     
016000             WS-RD-CCYY '  RUN TIME = ' WS-RUN-TIME.              
016100                                                                  
016200     PERFORM 700-OPEN-FILES.                                      
016300                                                                  
016400     IF NOT WS-OPEN-ERROR                                         
016500         PERFORM 710-READ-TRAN-FILE                               
016600         PERFORM 100-PROCESS-TRANSACTIONS                         
016700                 UNTIL WS-TRAN-EOF                                
016800         PERFORM 800-DISPLAY-RUN-SUMMARY                          
016900     END-IF.                                                      
017000                                                                  
017100     PERFORM 990-CLOSE-FILES.                                     
017200     GOBACK.                                                      
017300                                                                  
017400 100-PROCESS-TRANSACTIONS.                                        
017500     IF NOT WS-TRAN-EOF                                           
017600         ADD 1 TO WS-RECORDS-EXTRACTED                            
017700         MOVE 'B'    TO WS-TC-SCOPE                               
017800         MOVE 'Y'    TO WS-TC-VALID-SW                            
017900         MOVE SPACES TO WS-TC-REJECT-REASON                       
018000         MOVE 0      TO WS-TC-NULL-FIELD-COUNT                    
018100                                                                  
018200         PERFORM 250-CHECK-DUPLICATE                              
018300                                                                  
018400         IF WS-TC-VALID                                           
018500             CALL 'TRNCLN1' USING WS-TC-SCOPE, WS-RUN-DATE,       
018600                 WS-RUN-TIME, WS-STALE-WINDOW-DAYS, WS-TC-VALID-SW
018700                 WS-TC-REJECT-REASON, WS-TC-NULL-FIELD-COUNT,     
018800                 TR-RECORD, CL-RECORD                             
018900         END-IF                                                   
019000                                                                  
019100         IF WS-TC-VALID                                           
019200             ADD 1 TO WS-RECORDS-LOADED                           
019300             PERFORM 740-WRITE-CLEAN-FILE                         
019400         ELSE                                                     
019500             ADD 1 TO WS-RECORDS-REJECTED                         
019600             PERFORM 260-TALLY-REJECT-REASON                      
019700             PERFORM 750-WRITE-REJECT-FILE                        
019800         END-IF                                                   
019900                                                                  
020000         PERFORM 710-READ-TRAN-FILE                               
020100     END-IF.                                                      
020200                                                                  
020300 250-CHECK-DUPLICATE.                                             
020400     MOVE 'N' TO WS-DUP-FOUND-SW.                                 
020500     IF WS-DUP-TBL-MAX > 0                                        
020600         PERFORM 255-SEARCH-DUP-TABLE THRU 255-EXIT               
020700             VARYING WS-DUP-TBL-IDX FROM 1 BY 1                   
020800                 UNTIL WS-DUP-TBL-IDX > WS-DUP-TBL-MAX            
020900     END-IF.                                                      
021000                                                                  
021100     IF WS-DUP-FOUND                                              
021200         MOVE 'N'         TO WS-TC-VALID-SW                       
021300         MOVE 'DUPLICATE'  TO WS-TC-REJECT-REASON                 
021400     ELSE                                                         
021500         ADD 1 TO WS-DUP-TBL-MAX                                  
021600         MOVE TR-TRANSACTION-ID TO WS-DUP-TBL-ID(WS-DUP-TBL-MAX)  
021700     END-IF.                                                      
021800                                                                  
021900 255-SEARCH-DUP-TABLE.                                            
022000     IF TR-TRANSACTION-ID = WS-DUP-TBL-ID(WS-DUP-TBL-IDX)         
022100         MOVE 'Y' TO WS-DUP-FOUND-SW                              
022200         SET WS-DUP-TBL-IDX TO WS-DUP-TBL-MAX                     
022300     END-IF.                                                      
022400 255-EXIT.                                                        
022500     EXIT.                                                        
022600                                                                  
022700 260-TALLY-REJECT-REASON.                                         
022800     EVALUATE WS-TC-REJECT-REASON                                 
022900         WHEN 'DUPLICATE'                                         
023000             ADD 1 TO WS-RJ-DUPLICATE-CNT                         
023100         WHEN 'BAD-AMOUNT'                                        
023200             ADD 1 TO WS-RJ-BADAMT-CNT                            
023300     END-EVALUATE.                                                
023400                                                                  
023500 700-OPEN-FILES.                                                  
023600     OPEN INPUT  TRANSACTION-FILE                                 
023700          OUTPUT CLEAN-FILE                                       
023800                 REJECT-FILE.                                     
023900     IF WS-TRANFILE-STATUS NOT = '00'                             
024000         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC:'            
024100                 WS-TRANFILE-STATUS                               
024200         MOVE 'Y' TO WS-OPEN-ERROR-SW                             
024300     END-IF.                                                      
024400     IF WS-CLEANOUT-STATUS NOT = '00'                             
024500         DISPLAY 'ERROR OPENING CLEANSED LOAD FILE. RC:'          
024600                 WS-CLEANOUT-STATUS                               
024700         MOVE 'Y' TO WS-OPEN-ERROR-SW                             
024800     END-IF.                                                      
024900     IF WS-REJOUT-STATUS NOT = '00'                               
025000         DISPLAY 'ERROR OPENING REJECT FILE. RC:' WS-REJOUT-STATUS
025100         MOVE 'Y' TO WS-OPEN-ERROR-SW                             
025200     END-IF.                                                      
025300     IF WS-OPEN-ERROR                                             
025400         DISPLAY 'TERMINATING RUN DUE TO OPEN ERROR'              
025500         MOVE 16 TO RETURN-CODE                                   
025600         MOVE 'Y' TO WS-TRAN-EOF-SW                               
025700     END-IF.                                                      
025800                                                                  
025900 710-READ-TRAN-FILE.                                              
026000     READ TRANSACTION-FILE                                        
026100         AT END MOVE 'Y' TO WS-TRAN-EOF-SW.                       
026200     EVALUATE WS-TRANFILE-STATUS                                  
026300         WHEN '00'                                                
026400             CONTINUE                                             
026500         WHEN '10'                                                
026600             MOVE 'Y' TO WS-TRAN-EOF-SW                           
026700         WHEN OTHER                                               
026800             DISPLAY 'TRANSACTION FILE I/O ERROR. RC:'            
026900                     WS-TRANFILE-STATUS                           
027000             MOVE 'Y' TO WS-TRAN-EOF-SW                           
027100     END-EVALUATE.                                                
027200                                                                  
027300 740-WRITE-CLEAN-FILE.                                            
027400     WRITE CL-RECORD.                                             
027500     IF WS-CLEANOUT-STATUS NOT = '00'                             
027600         DISPLAY 'CLEANSED LOAD FILE I/O ERROR ON WRITE. RC:'     
027700                 WS-CLEANOUT-STATUS                               
027800     END-IF.                                                      
027900                                                                  
028000 750-WRITE-REJECT-FILE.                                           
028100     MOVE WS-TC-REJECT-REASON   TO RJ-REJECT-REASON.              
028200     MOVE TR-RECORD             TO RJ-RAW-TRANSACTION.            
028300     WRITE RJ-RECORD.                                             
028400     IF WS-REJOUT-STATUS NOT = '00'                               
028500         DISPLAY 'REJECT FILE I/O ERROR ON WRITE. RC:'            
028600                 WS-REJOUT-STATUS                                 
028700     END-IF.                                                      
028800                                                                  
028900 800-DISPLAY-RUN-SUMMARY.                                         
029000     DISPLAY 'TRNETL2 RUN SUMMARY -'.                             
029100     DISPLAY '    RECORDS EXTRACTED = ' WS-RECORDS-EXTRACTED.     
029200     DISPLAY '    RECORDS LOADED    = ' WS-RECORDS-LOADED.        
029300     DISPLAY '    RECORDS REJECTED  = ' WS-RECORDS-REJECTED.      
029400     DISPLAY '        DUPLICATE-ID  = ' WS-RJ-DUPLICATE-CNT.      
029500     DISPLAY '        BAD-AMOUNT    = ' WS-RJ-BADAMT-CNT.         
029600                                                                  
029700 990-CLOSE-FILES.                                                 
029800     CLOSE TRANSACTION-FILE.                                      
029900     CLOSE CLEAN-FILE.                                            
030000     CLOSE REJECT-FILE.                                           
