000100****************************************************************00000100
000200*    CLNREC  -  CLEANSED TRANSACTION RECORD (WAREHOUSE LOAD)    *00000200
000300*    BUILT BY TRNCLN1 FROM TR-RECORD ONCE ALL EDITS, FILTERS    *00000300
000400*    AND DERIVED FIELDS HAVE BEEN APPLIED.  WRITTEN BY TRNETL1  *00000400
000500*    (FULL SCOPE, ALL FIELDS POPULATED) AND BY TRNETL2 (BASIC   *00000500
000600*    SCOPE, ANALYTIC FIELDS LEFT AT ZERO/SPACE - SEE TRNCLN1).  *00000600
000700*                                                               *00000700
000800*    HISTORY -                                                 *00000800
000900*    04/02/96  RBB  ORIGINAL LAYOUT FOR CARDSYS PHASE 1         *00000900
001000*    09/23/98  RBB  RISK-SCORE/RISK-LEVEL ADDED FOR FRAUD OPS   *00001000
001050*    05/11/01  RBB  CL-AMOUNT REPACKED COMP-3 TO MATCH CUSTMST  *00001050
001060*                   AND OTHER CARDSYS MONEY FIELDS             *00001060
001100****************************************************************00001100
001200 01  CL-RECORD.                                                 00001200
001300     05  CL-TRANSACTION-ID          PIC X(11).                 00001300
001400     05  CL-CUSTOMER-ID             PIC X(10).                 00001400
001500     05  CL-TRANS-DATE              PIC 9(8).                  00001500
001600     05  CL-TRANS-TIME              PIC 9(6).                  00001600
001700     05  CL-AMOUNT                  PIC S9(7)V99 COMP-3.        00001700
001800     05  CL-MERCHANT-ID             PIC X(9).                  00001800
001900     05  CL-CATEGORY                PIC X(15).                 00001900
002000     05  CL-STATUS                  PIC X(10).                 00002000
002100     05  CL-PAYMENT-METHOD          PIC X(13).                 00002100
002200     05  CL-TRANS-YEAR              PIC 9(4).                  00002200
002300     05  CL-TRANS-MONTH             PIC 9(2).                  00002300
002400     05  CL-TRANS-DAY               PIC 9(2).                  00002400
002500     05  CL-TRANS-DAYOFWEEK         PIC 9(1).                  00002500
002600     05  CL-TRANS-HOUR              PIC 9(2).                  00002600
002700     05  CL-AMOUNT-CATEGORY         PIC X(12).                 00002700
002800     05  CL-RISK-SCORE              PIC 9(3).                  00002800
002900     05  CL-RISK-LEVEL              PIC X(8).                  00002900
003000     05  CL-PROCESSED-DATE          PIC 9(8).                  00003000
003100     05  CL-PROCESSED-TIME          PIC 9(6).                  00003100
003200     05  FILLER                     PIC X(08).                 00003200
