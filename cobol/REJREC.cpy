000100****************************************************************00000100
000200*    REJREC  -  REJECT RECORD                                   *00000200
000300*    ONE ROW PER RAW TRANSACTION THAT FAILED THE TRANSFORMER,   *00000400
000400*    THE CROSS-VALIDATOR, OR THE DUPLICATE CHECK.  THE RAW      *00000500
000500*    RECORD IS CARRIED INTACT AFTER THE REASON CODE SO THE      *00000600
000600*    REJECT FILE CAN BE RE-DRIVEN BY HAND IF CORRECTED.         *00000700
000700*                                                               *00000800
000800*    VALID RJ-REJECT-REASON VALUES -                            *00000900
000900*       DUPLICATE      MISSING-FIELD   BAD-AMOUNT               00001000
001000*       AMOUNT-RANGE   BAD-STATUS      FUTURE-DATE              00001100
001100*       STALE-DATE     NO-CUSTOMER                              00001200
001200*                                                               *00001300
001300*    HISTORY -                                                 *00001400
001400*    04/02/96  RBB  ORIGINAL LAYOUT FOR CARDSYS PHASE 1         *00001500
001500****************************************************************00001600
001600 01  RJ-RECORD.                                                 00001700
001700     05  RJ-REJECT-REASON           PIC X(20).                 00001800
001800     05  RJ-RAW-TRANSACTION.                                    00001900
001900         10  RJ-TRANSACTION-ID      PIC X(11).                 00002000
002000         10  RJ-CUSTOMER-ID         PIC X(10).                 00002100
002100         10  RJ-TRANS-DATE          PIC 9(8).                  00002200
002200         10  RJ-TRANS-TIME          PIC 9(6).                  00002300
002300         10  RJ-AMOUNT              PIC X(10).                 00002400
002400         10  RJ-MERCHANT-ID         PIC X(9).                  00002500
002500         10  RJ-CATEGORY            PIC X(15).                 00002600
002600         10  RJ-STATUS              PIC X(10).                 00002700
002700         10  RJ-PAYMENT-METHOD      PIC X(13).                 00002800
002800         10  FILLER                 PIC X(08).                 00002900
