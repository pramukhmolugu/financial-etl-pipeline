000100****************************************************************00000100
000200*    CUSTMST  -  CUSTOMER MASTER RECORD                         *00000200
000300*    ONE ROW PER CARDHOLDER.  FILE IS MAINTAINED ASCENDING ON   *00000300
000400*    CM-CUSTOMER-ID BY THE CUSTOMER-MASTER MAINTENANCE RUN -    *00000400
000500*    TRNETL1 LOADS IT SEQUENTIALLY INTO CM-TABLE AND SEARCHES   *00000500
000600*    THE TABLE BY BINARY SEARCH, IT DOES NOT RE-SORT IT.        *00000600
000700*                                                               *00000700
000800*    HISTORY -                                                 *00000800
000900*    04/02/96  RBB  ORIGINAL LAYOUT FOR CARDSYS PHASE 1         *00000900
001000*    07/14/97  RBB  CM-CUSTOMER-TIER ADDED FOR LOYALTY PROGRAM  *00001000
001100****************************************************************00001100
001200 01  CM-RECORD.                                                 00001200
001300     05  CM-CUSTOMER-ID             PIC X(10).                 00001300
001400     05  CM-CUSTOMER-NAME           PIC X(30).                 00001400
001500     05  CM-REGISTRATION-DATE       PIC 9(8).                  00001500
001600     05  CM-CUSTOMER-TIER           PIC X(8).                  00001600
001700     05  CM-EMAIL                   PIC X(40).                 00001700
001800     05  CM-ACTIVE-FLAG             PIC X(1).                  00001800
001900         88  CM-ACTIVE              VALUE 'Y'.                  00001900
002000         88  CM-INACTIVE            VALUE 'N'.                  00002000
002100     05  FILLER                     PIC X(06).                 00002100
002200*                                                               *00002200
002300*    IN-MEMORY TABLE IMAGE OF THE CUSTOMER MASTER - LOADED      *00002300
002400*    ONCE AT THE START OF THE RUN (SEE TRNETL1 PARA            *00002400
002500*    720-LOAD-CUSTOMER-TABLE).  SUBSCRIPT CM-TBL-MAX HOLDS THE  *00002500
002600*    NUMBER OF ROWS ACTUALLY LOADED.                            *00002600
002700****************************************************************00002700
002800 01  CM-TABLE-AREA.                                             00002800
002900     05  CM-TBL-MAX                 PIC 9(5)  COMP   VALUE 0.  00002900
003000     05  CM-TBL-ROW    OCCURS 0 TO 12000 TIMES                  00003000
003100                       DEPENDING ON CM-TBL-MAX                  00003100
003200                       ASCENDING KEY IS CM-TBL-ID               00003200
003300                       INDEXED BY CM-TBL-IDX.                   00003300
003400         10  CM-TBL-ID              PIC X(10).                 00003400
003500         10  CM-TBL-ACTIVE-FLAG     PIC X(1).                  00003500
