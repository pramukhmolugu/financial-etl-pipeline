000100******************************************************************
000200* CARDSYS DATA WAREHOUSE GROUP - PROPRIETARY PROGRAM SOURCE       
000300* FOR INTERNAL CARDSYS USE ONLY                                   
000400******************************************************************
000500* PROGRAM:  TRNETL1                                               
000600*                                                                 
000700* AUTHOR :  R Blankenship                                         
000800*                                                                 
000900* MAIN-LINE DRIVER FOR THE NIGHTLY CARD TRANSACTION WAREHOUSE     
001000* LOAD.  READS THE RAW CARD/PAYMENT SWITCH FEED (TRANFILE) AND    
001100* THE CUSTOMER MASTER (CUSTFILE), DRIVES EACH RAW RECORD          
001200* THROUGH THE CLEANSE ENGINE (TRNCLN1, FULL SCOPE), CROSS-        
001300* VALIDATES THE SURVIVING CUSTOMER-ID AGAINST THE CUSTOMER        
001400* MASTER, WRITES THE WAREHOUSE LOAD FILE (CLEANOUT) AND THE       
001500* REJECT FILE (REJOUT), THEN HANDS THE RUN TOTALS TO TRNDQC1      
001600* FOR THE ROW-COUNT/NULL-PCT/DUP-PCT CHECKS AND PRINTS THE        
001700* AUDIT REPORT (AUDITRPT).                                        
001800*                                                                 
001900* THIS IS THE "FULL SCOPE" SIBLING OF TRNETL2 - SEE TRNETL2 FOR TH
002000* STRIPPED-DOWN FILE-TO-FILE RUN USED BY THE INTRADAY REFRESH JOB.
002100*                                                                 
002200* HISTORY -                                                       
002300* 11/14/94  RBB  ORIGINAL PROGRAM FOR CARDSYS PHASE 1 WAREHOUSE LO
002400* 06/11/96  RBB  ADDED NO-CUSTOMER CROSS-VALIDATION AGAINST CUSTMS
002500* 09/23/98  RBB  DUPLICATE-ID CHECK MOVED AHEAD OF CLEANSE CALL PE
002600*                DW TEAM REVIEW OF REQ 1061 (FIRST OCCURRENCE WINS
002700* 11/18/98  RBB  WIDENED TR-PAYMENT-METHOD HANDLING TO MATCH TRNRE
002800* 02/09/99  DJS  Y2K - SWITCHED RUN-DATE ACCEPT FROM 2-DIGIT DATE 
002900*                ACCEPT ... FROM DATE YYYYMMDD (FULL CCYYMMDD)    
003000* 05/11/01  RBB  AUDIT REPORT QUALITY-CHECK BLOCK ADDED, CALLS    
003100*                TRNDQC1 RATHER THAN IN-LINE PERCENTAGE CHECKS    
003200* 08/14/02  DJS  CUSTOMER TABLE LOAD LIMIT RAISED TO 12000 ROWS FO
003300*                MERGER CONVERSION VOLUMES (SEE CUSTMST HISTORY)  
003400* 03/02/03  RBB  FATAL OPEN-ERROR PATH NOW WRITES A FAILED-STATUS 
003500*                REPORT INSTEAD OF SKIPPING THE REPORT ENTIRELY - 
003600*                AUDIT FOUND NO RECORD OF A BAD RUN IN THE BINDER 
003700******************************************************************
003800 IDENTIFICATION DIVISION.                                         
003900 PROGRAM-ID.    TRNETL1.                                          
004000 AUTHOR.        R BLANKENSHIP.                                    
004100 INSTALLATION.  CARDSYS DATA WAREHOUSE GROUP.                     
004200 DATE-WRITTEN.  11/14/94.                                         
004300 DATE-COMPILED. 03/02/03.                                         
004400 SECURITY.      NON-CONFIDENTIAL.                                 
004500******************************************************************
004600 ENVIRONMENT DIVISION.                                            
004700 CONFIGURATION SECTION.                                           
004800 SOURCE-COMPUTER. IBM-390.                                        
004900 OBJECT-COMPUTER. IBM-390.                                        
005000 SPECIAL-NAMES.                                                   
005100     C01 IS TOP-OF-FORM.                                          
005200 INPUT-OUTPUT SECTION.                                            
005300 FILE-CONTROL.                                                    
005400     SELECT TRANSACTION-FILE  ASSIGN TO TRANFILE                  
005500            ACCESS IS SEQUENTIAL                                  
005600            FILE STATUS IS WS-TRANFILE-STATUS.                    
005700                                                                  
005800     SELECT CUSTOMER-FILE     ASSIGN TO CUSTFILE                  
005900            ACCESS IS SEQUENTIAL                                  
006000            FILE STATUS IS WS-CUSTFILE-STATUS.                    
006100                                                                  
006200     SELECT CLEAN-FILE        ASSIGN TO CLEANOUT                  
006300            ACCESS IS SEQUENTIAL                                  
006400            FILE STATUS IS WS-CLEANOUT-STATUS.                    
006500                                                                  
006600     SELECT REJECT-FILE       ASSIGN TO REJOUT                    
006700            ACCESS IS SEQUENTIAL                                  
006800            FILE STATUS IS WS-REJOUT-STATUS.                      
006900                                                                  
007000     SELECT REPORT-FILE       ASSIGN TO AUDITRPT                  
007100            ACCESS IS SEQUENTIAL                                  
007200            FILE STATUS IS WS-REPORT-STATUS.                      
007300******************************************************************
007400 DATA DIVISION.                                                   
007500 FILE SECTION.                                                    
007600                                                                  
007700 FD  TRANSACTION-FILE                                             
007800     RECORDING MODE IS F                                          
007900     BLOCK CONTAINS 0 RECORDS.                                    
008000 COPY TRNREC.                                                     
008100                                                                  
008200 FD  CUSTOMER-FILE                                                
008300     RECORDING MODE IS F                                          
008400     BLOCK CONTAINS 0 RECORDS.                                    
008500 01  CM-REC-FD                  PIC X(103).                       
008600                                                                  
008700 FD  CLEAN-FILE                                                   
008800     RECORDING MODE IS F                                          
008900     BLOCK CONTAINS 0 RECORDS.                                    
009000 COPY CLNREC.                                                     
009100                                                                  
009200 FD  REJECT-FILE                                                  
009300     RECORDING MODE IS F                                          
009400     BLOCK CONTAINS 0 RECORDS.                                    
009500 COPY REJREC.                                                     
009600                                                                  
009700 FD  REPORT-FILE                                                  
009800     RECORDING MODE IS F                                          
009900     BLOCK CONTAINS 0 RECORDS.                                    
010000 01  REPORT-RECORD              PIC X(132).                       
010100******************************************************************
010200 WORKING-STORAGE SECTION.                                         
010300******************************************************************
010400* FILE-STATUS AND SWITCH FIELDS KEPT 77-LEVEL PER SHOP STANDARD,  
010500* SAME AS THE OLD SAM1/WRKSFINL COPY BOOKS - SEE RBB 11/14/94.    
010600******************************************************************
010700 77  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.              
010800 77  WS-CUSTFILE-STATUS      PIC X(2)  VALUE SPACES.              
010900 77  WS-CLEANOUT-STATUS      PIC X(2)  VALUE SPACES.              
011000 77  WS-REJOUT-STATUS        PIC X(2)  VALUE SPACES.              
011100 77  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.              
011200 77  WS-TRAN-EOF-SW          PIC X     VALUE 'N'.                 
011300     88  WS-TRAN-EOF                    VALUE 'Y'.                
011400 77  WS-CUST-EOF-SW          PIC X     VALUE 'N'.                 
011500     88  WS-CUST-EOF                    VALUE 'Y'.                
011600 77  WS-OPEN-ERROR-SW        PIC X     VALUE 'N'.                 
011700     88  WS-OPEN-ERROR                  VALUE 'Y'.                
011800 77  WS-DUP-FOUND-SW         PIC X     VALUE 'N'.                 
011900     88  WS-DUP-FOUND                   VALUE 'Y'.                
012000 77  WS-CUST-FOUND-SW        PIC X     VALUE 'N'.                 
012100     88  WS-CUST-FOUND                  VALUE 'Y'.                
012200                                                                  
012300* HOLDS THE FIRST OPEN-ERROR TEXT FOR THE FAILED-RUN REPORT PATH -
012400* FIRST OCCURRENCE WINS, SAME RULE AS THE DUPLICATE-ID CHECK.     
012500 01  WS-FATAL-ERROR-MSG           PIC X(60) VALUE SPACES.         
012600                                                                  
012700 01  WS-RUN-TIMESTAMP.                                            
012800     05  WS-RUN-DATE              PIC 9(8).                       
012900     05  WS-RUN-TIME              PIC 9(6).                       
013000     05  FILLER                   PIC X(02).                      
013100                                                                  
013200* THE 8-DIGIT RUN-DATE BROKEN INTO MM/DD/YY FOR THE REPORT HEADER 
013300* REDEFINES RATHER THAN A SEPARATE ACCEPT, SEE HISTORY 02/09/99.  
013400 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-TIMESTAMP.                
013500     05  WS-RD-CCYY               PIC 9(4).                       
013600     05  WS-RD-MM                 PIC 9(2).                       
013700     05  WS-RD-DD                 PIC 9(2).                       
013800     05  FILLER                   PIC X(02).                      
013900                                                                  
014000 01  WS-TRANSFORM-LINKAGE.                                        
014100     05  WS-TC-SCOPE              PIC X     VALUE 'F'.            
014200     05  WS-TC-VALID-SW           PIC X     VALUE 'Y'.            
014300         88  WS-TC-VALID                    VALUE 'Y'.            
014400     05  WS-TC-REJECT-REASON      PIC X(20) VALUE SPACES.         
014500     05  WS-TC-NULL-FIELD-COUNT   PIC 9(2)  COMP VALUE 0.         
014600     05  WS-STALE-WINDOW-DAYS     PIC 9(5)  COMP VALUE 730.       
014700     05  FILLER                   PIC X(06).                      
014800                                                                  
014900 01  WS-RUN-COUNTERS.                                             
015000     05  WS-RECORDS-EXTRACTED     PIC 9(7)  COMP VALUE 0.         
015100     05  WS-RECORDS-TRANSFORMED   PIC 9(7)  COMP VALUE 0.         
015200     05  WS-RECORDS-LOADED        PIC 9(7)  COMP VALUE 0.         
015300     05  WS-RECORDS-REJECTED      PIC 9(7)  COMP VALUE 0.         
015400     05  FILLER                   PIC X(04).                      
015500                                                                  
015600* BULK-CLEAR VIEW OF THE 4 BINARY RUN COUNTERS - LOW-VALUES, NOT  
015700* ZEROS, IS THE CORRECT WAY TO ZERO OUT COMP FIELDS THROUGH AN    
015800* ALPHANUMERIC REDEFINE - SEE 000-MAIN.                           
015900 01  WS-RUN-COUNTERS-ALL REDEFINES WS-RUN-COUNTERS PIC X(32).     
016000                                                                  
016100 01  WS-REJECT-COUNTERS.                                          
016200     05  WS-RJ-DUPLICATE-CNT      PIC 9(7)  COMP VALUE 0.         
016300     05  WS-RJ-MISSING-CNT        PIC 9(7)  COMP VALUE 0.         
016400     05  WS-RJ-BADAMT-CNT         PIC 9(7)  COMP VALUE 0.         
016500     05  WS-RJ-AMTRANGE-CNT       PIC 9(7)  COMP VALUE 0.         
016600     05  WS-RJ-BADSTATUS-CNT      PIC 9(7)  COMP VALUE 0.         
016700     05  WS-RJ-FUTURE-CNT         PIC 9(7)  COMP VALUE 0.         
016800     05  WS-RJ-STALE-CNT          PIC 9(7)  COMP VALUE 0.         
016900     05  WS-RJ-NOCUST-CNT         PIC 9(7)  COMP VALUE 0.         
017000     05  FILLER                   PIC X(06).                      
017100                                                                  
017200* BULK-CLEAR VIEW OF THE 8 REJECT-REASON COUNTERS - SEE 000-MAIN. 
017300 01  WS-REJECT-COUNTERS-ALL REDEFINES WS-REJECT-COUNTERS PIC X(62)
017400                                                                  
017500 01  WS-DQ-FIELDS.                                                
017600     05  WS-DQ-NULL-COUNT         PIC 9(9)  COMP VALUE 0.         
017700     05  WS-DQ-MIN-ROW-COUNT      PIC 9(9)  COMP VALUE 100.       
017800     05  WS-DQ-MAX-NULL-PCT       PIC 9(3)V99 COMP-3 VALUE 5.00.  
017900     05  WS-DQ-MAX-DUP-PCT        PIC 9(3)V99 COMP-3 VALUE 1.00.  
018000     05  WS-DQ-OVERALL-PASS-SW    PIC X     VALUE 'Y'.            
018100         88  WS-DQ-OVERALL-PASS             VALUE 'Y'.            
018200                                                                  
018300 01  WS-DQ-RESULT-LINES.                                          
018400     05  WS-DQ-LINE-ROWCNT        PIC X(80) VALUE SPACES.         
018500     05  WS-DQ-LINE-NULLPCT       PIC X(80) VALUE SPACES.         
018600     05  WS-DQ-LINE-DUPPCT        PIC X(80) VALUE SPACES.         
018700     05  WS-DQ-LINE-OVERALL       PIC X(80) VALUE SPACES.         
018800                                                                  
018900 01  WS-PERCENT-FIELDS.                                           
019000     05  WS-SUCCESS-RATE          PIC 9(3)V99 COMP-3 VALUE 0.     
019100     05  WS-REMOVAL-PCT           PIC 9(3)V99 COMP-3 VALUE 0.     
019200                                                                  
019300* RUN-SCOPE DUPLICATE-ID TABLE - UNSORTED (ARRIVAL ORDER), SCANNED
019400* LINEARLY BECAUSE THE RAW FEED IS NOT GUARANTEED IN ID SEQUENCE. 
019500 01  WS-DUP-TABLE-AREA.                                           
019600     05  WS-DUP-TBL-MAX           PIC 9(7)  COMP VALUE 0.         
019700     05  WS-DUP-TBL-ROW  OCCURS 0 TO 200000 TIMES                 
019800                         DEPENDING ON WS-DUP-TBL-MAX              
019900                         INDEXED BY WS-DUP-TBL-IDX.               
020000         10  WS-DUP-TBL-ID        PIC X(11).                      
020100                                                                  
020200 COPY CUSTMST.                                                    
020300                                                                  
020400*        *******************                                      
020500*            report lines                                         
020600*        *******************                                      
020700 01  RPT-HEADER1.                                                 
020800     05  FILLER                   PIC X(22)                       
020900              VALUE 'CARDSYS ETL RUN REPORT'.                     
021000     05  FILLER                   PIC X(10) VALUE SPACES.         
021100     05  RPT-PIPELINE-NAME        PIC X(30) VALUE SPACES.         
021200     05  FILLER                   PIC X(70) VALUE SPACES.         
021300                                                                  
021400 01  RPT-HEADER2.                                                 
021500     05  FILLER                   PIC X(11) VALUE 'RUN DATE: '.   
021600     05  RPT-H2-MM                PIC 99.                         
021700     05  FILLER                   PIC X     VALUE '/'.            
021800     05  RPT-H2-DD                PIC 99.                         
021900     05  FILLER                   PIC X     VALUE '/'.            
022000     05  RPT-H2-CCYY              PIC 9999.                       
022100     05  FILLER                   PIC X(11) VALUE '  STATUS: '.   
022200     05  RPT-H2-STATUS            PIC X(8)  VALUE SPACES.         
022300     05  FILLER                   PIC X(87) VALUE SPACES.         
022400                                                                  
022500 01  RPT-ERROR-DETAIL.                                            
022600     05  FILLER                   PIC X(15)                       
022700              VALUE 'ERROR MESSAGE: '.                            
022800     05  RPT-ERR-MESSAGE          PIC X(60) VALUE SPACES.         
022900     05  FILLER                   PIC X(57) VALUE SPACES.         
023000                                                                  
023100 01  RPT-COUNTERS-HDR.                                            
023200     05  FILLER                   PIC X(26)                       
023300              VALUE 'RUN COUNTERS:             '.                 
023400     05  FILLER                   PIC X(106) VALUE SPACES.        
023500                                                                  
023600 01  RPT-COUNTERS-DETAIL.                                         
023700     05  RPT-CTR-LABEL            PIC X(24) VALUE SPACES.         
023800     05  FILLER                   PIC X(02) VALUE SPACES.         
023900     05  RPT-CTR-VALUE            PIC Z(6)9.                      
024000     05  FILLER                   PIC X(98) VALUE SPACES.         
024100                                                                  
024200 01  RPT-PERCENT-DETAIL.                                          
024300     05  RPT-PCT-LABEL            PIC X(24) VALUE SPACES.         
024400     05  FILLER                   PIC X(02) VALUE SPACES.         
024500     05  RPT-PCT-VALUE            PIC Z(3)9.99.                   
024600     05  FILLER                   PIC X     VALUE '%'.            
024700     05  FILLER                   PIC X(98) VALUE SPACES.         
024800                                                                  
024900 01  RPT-REJECT-HDR.                                              
025000     05  FILLER                   PIC X(26)                       
025100              VALUE 'REJECT BREAKDOWN:         '.                 
025200     05  FILLER                   PIC X(106) VALUE SPACES.        
025300                                                                  
025400 01  RPT-REJECT-DETAIL.                                           
025500     05  RPT-RJ-REASON            PIC X(20) VALUE SPACES.         
025600     05  FILLER                   PIC X(06) VALUE SPACES.         
025700     05  RPT-RJ-COUNT             PIC Z(6)9.                      
025800     05  FILLER                   PIC X(98) VALUE SPACES.         
025900                                                                  
026000 01  RPT-QUALITY-HDR.                                             
026100     05  FILLER                   PIC X(26)                       
026200              VALUE 'QUALITY CHECKS:           '.                 
026300     05  FILLER                   PIC X(106) VALUE SPACES.        
026400                                                                  
026500 01  RPT-QUALITY-DETAIL.                                          
026600     05  RPT-QC-LINE              PIC X(80) VALUE SPACES.         
026700     05  FILLER                   PIC X(52) VALUE SPACES.         
026800                                                                  
026900 01  RPT-TRAILER.                                                 
027000     05  FILLER                   PIC X(15)                       
027100              VALUE 'FINAL STATUS: '.                             
027200     05  RPT-TR-STATUS            PIC X(8)  VALUE SPACES.         
027300     05  FILLER                   PIC X(109) VALUE SPACES.        
027400******************************************************************
027500 PROCEDURE DIVISION.                                              
027600******************************************************************
027700                                                                  
027800 000-MAIN.                                                        
027900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       
028000     ACCEPT WS-RUN-TIME FROM TIME.                                
028100     MOVE SPACES TO WS-DQ-RESULT-LINES.                           
028200     MOVE LOW-VALUES TO WS-RUN-COUNTERS-ALL.                      
028300     MOVE LOW-VALUES TO WS-REJECT-COUNTERS-ALL.                   
028400                                                                  
028500     DISPLAY 'TRNETL1 STARTED'.                                   
028600     DISPLAY '         RUN DATE = ' WS-RUN-DATE                   
028700             '  RUN TIME = ' WS-RUN-TIME.                         
028800                                                                  
028900     PERFORM 700-OPEN-FILES.                                      
029000                                                                  
029100     IF NOT WS-OPEN-ERROR                                         
029200         PERFORM 790-INIT-REPORT                                  
029300         PERFORM 720-LOAD-CUSTOMER-TABLE                          
029400         PERFORM 710-READ-TRAN-FILE                               
029500         PERFORM 100-PROCESS-TRANSACTIONS                         
029600                 UNTIL WS-TRAN-EOF                                
029700         PERFORM 800-COMPUTE-RUN-PERCENTAGES                      
029800         PERFORM 600-RUN-QUALITY-CHECKS                           
029900         PERFORM 900-WRITE-AUDIT-REPORT                           
030000     ELSE                                                         
030100         PERFORM 795-WRITE-FAILED-REPORT                          
030200     END-IF.                                                      
030300                                                                  
030400     PERFORM 990-CLOSE-FILES.                                     
030500     GOBACK.                                                      
030600                                                                  
030700 100-PROCESS-TRANSACTIONS.                                        
030800     IF NOT WS-TRAN-EOF                                           
030900         ADD 1 TO WS-RECORDS-EXTRACTED                            
031000         MOVE 'F'    TO WS-TC-SCOPE                               
031100         MOVE 'Y'    TO WS-TC-VALID-SW                            
031200         MOVE SPACES TO WS-TC-REJECT-REASON                       
031300         MOVE 0      TO WS-TC-NULL-FIELD-COUNT                    
031400                                                                  
031500         PERFORM 250-CHECK-DUPLICATE                              
031600                                                                  
031700         IF WS-TC-VALID                                           
031800             CALL 'TRNCLN1' USING WS-TC-SCOPE, WS-RUN-DATE,       
031900                 WS-RUN-TIME, WS-STALE-WINDOW-DAYS, WS-TC-VALID-SW
032000                 WS-TC-REJECT-REASON, WS-TC-NULL-FIELD-COUNT,     
032100                 TR-RECORD, CL-RECORD                             
032200         END-IF                                                   
032300                                                                  
032400         IF WS-TC-VALID                                           
032500             PERFORM 300-CROSS-VALIDATE-CUSTOMER                  
032600         END-IF                                                   
032700                                                                  
032800         IF WS-TC-VALID                                           
032900             ADD 1 TO WS-RECORDS-TRANSFORMED                      
033000             ADD WS-TC-NULL-FIELD-COUNT TO WS-DQ-NULL-COUNT       
033100             PERFORM 740-WRITE-CLEAN-FILE                         
033200             ADD 1 TO WS-RECORDS-LOADED                           
033300         ELSE                                                     
033400             PERFORM 260-TALLY-REJECT-REASON                      
033500             PERFORM 750-WRITE-REJECT-FILE                        
033600         END-IF                                                   
033700                                                                  
033800         PERFORM 710-READ-TRAN-FILE                               
033900     END-IF.                                                      
034000                                                                  
034100 250-CHECK-DUPLICATE.                                             
034200     MOVE 'N' TO WS-DUP-FOUND-SW.                                 
034300     IF WS-DUP-TBL-MAX > 0                                        
034400         PERFORM 255-SEARCH-DUP-TABLE THRU 255-EXIT               
034500             VARYING WS-DUP-TBL-IDX FROM 1 BY 1                   
034600                 UNTIL WS-DUP-TBL-IDX > WS-DUP-TBL-MAX            
034700     END-IF.                                                      
034800                                                                  
034900     IF WS-DUP-FOUND                                              
035000         MOVE 'N'         TO WS-TC-VALID-SW                       
035100         MOVE 'DUPLICATE'  TO WS-TC-REJECT-REASON                 
035200     ELSE                                                         
035300         ADD 1 TO WS-DUP-TBL-MAX                                  
035400         MOVE TR-TRANSACTION-ID TO WS-DUP-TBL-ID(WS-DUP-TBL-MAX)  
035500     END-IF.                                                      
035600                                                                  
035700 255-SEARCH-DUP-TABLE.                                            
035800     IF TR-TRANSACTION-ID = WS-DUP-TBL-ID(WS-DUP-TBL-IDX)         
035900         MOVE 'Y' TO WS-DUP-FOUND-SW                              
036000         SET WS-DUP-TBL-IDX TO WS-DUP-TBL-MAX                     
036100     END-IF.                                                      
036200 255-EXIT.                                                        
036300     EXIT.                                                        
036400                                                                  
036500 300-CROSS-VALIDATE-CUSTOMER.                                     
036600     PERFORM 310-SEARCH-CUSTOMER-TABLE.                           
036700     IF NOT WS-CUST-FOUND                                         
036800         MOVE 'N'           TO WS-TC-VALID-SW                     
036900         MOVE 'NO-CUSTOMER'  TO WS-TC-REJECT-REASON               
037000     END-IF.                                                      
037100                                                                  
037200 310-SEARCH-CUSTOMER-TABLE.                                       
037300     MOVE 'N' TO WS-CUST-FOUND-SW.                                
037400     IF CM-TBL-MAX > 0                                            
037500         SET CM-TBL-IDX TO 1                                      
037600         SEARCH ALL CM-TBL-ROW                                    
037700             WHEN CM-TBL-ID(CM-TBL-IDX) = CL-CUSTOMER-ID          
037800                 MOVE 'Y' TO WS-CUST-FOUND-SW                     
037900         END-SEARCH                                               
038000     END-IF.                                                      
038100                                                                  
038200 260-TALLY-REJECT-REASON.                                         
038300     EVALUATE WS-TC-REJECT-REASON                                 
038400         WHEN 'DUPLICATE'                                         
038500             ADD 1 TO WS-RJ-DUPLICATE-CNT                         
038600         WHEN 'MISSING-FIELD'                                     
038700             ADD 1 TO WS-RJ-MISSING-CNT                           
038800         WHEN 'BAD-AMOUNT'                                        
038900             ADD 1 TO WS-RJ-BADAMT-CNT                            
039000         WHEN 'AMOUNT-RANGE'                                      
039100             ADD 1 TO WS-RJ-AMTRANGE-CNT                          
039200         WHEN 'BAD-STATUS'                                        
039300             ADD 1 TO WS-RJ-BADSTATUS-CNT                         
039400         WHEN 'FUTURE-DATE'                                       
039500             ADD 1 TO WS-RJ-FUTURE-CNT                            
039600         WHEN 'STALE-DATE'                                        
039700             ADD 1 TO WS-RJ-STALE-CNT                             
039800         WHEN 'NO-CUSTOMER'                                       
039900             ADD 1 TO WS-RJ-NOCUST-CNT                            
040000     END-EVALUATE.                                                
040100                                                                  
040200 600-RUN-QUALITY-CHECKS.                                          
040300     CALL 'TRNDQC1' USING WS-RECORDS-LOADED, WS-DQ-NULL-COUNT,    
040400         WS-RECORDS-EXTRACTED, WS-RJ-DUPLICATE-CNT,               
040500         WS-DQ-MIN-ROW-COUNT, WS-DQ-MAX-NULL-PCT, WS-DQ-MAX-DUP-PC
040600         WS-DQ-OVERALL-PASS-SW, WS-DQ-RESULT-LINES.               
040700                                                                  
040800 700-OPEN-FILES.                                                  
040900     OPEN INPUT  TRANSACTION-FILE                                 
041000                 CUSTOMER-FILE                                    
041100          OUTPUT CLEAN-FILE                                       
041200                 REJECT-FILE                                      
041300                 REPORT-FILE.                                     
041400     IF WS-TRANFILE-STATUS NOT = '00'                             
041500         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC:'            
041600                 WS-TRANFILE-STATUS                               
041700         MOVE 'Y' TO WS-OPEN-ERROR-SW                             
041800         IF WS-FATAL-ERROR-MSG = SPACES                           
041900             STRING 'TRANSACTION FILE OPEN ERROR. RC='            
042000                 DELIMITED BY SIZE WS-TRANFILE-STATUS             
042100                 DELIMITED BY SIZE INTO WS-FATAL-ERROR-MSG        
042200         END-IF                                                   
042300     END-IF.                                                      
042400     IF WS-CUSTFILE-STATUS NOT = '00'                             
042500         DISPLAY 'ERROR OPENING CUSTOMER MASTER. RC:'             
042600                 WS-CUSTFILE-STATUS                               
042700         MOVE 'Y' TO WS-OPEN-ERROR-SW                             
042800         IF WS-FATAL-ERROR-MSG = SPACES                           
042900             STRING 'CUSTOMER MASTER OPEN ERROR. RC='             
043000                 DELIMITED BY SIZE WS-CUSTFILE-STATUS             
043100                 DELIMITED BY SIZE INTO WS-FATAL-ERROR-MSG        
043200         END-IF                                                   
043300     END-IF.                                                      
043400     IF WS-CLEANOUT-STATUS NOT = '00'                             
043500         DISPLAY 'ERROR OPENING CLEANSED LOAD FILE. RC:'          
043600                 WS-CLEANOUT-STATUS                               
043700         MOVE 'Y' TO WS-OPEN-ERROR-SW                             
043800         IF WS-FATAL-ERROR-MSG = SPACES                           
043900             STRING 'CLEANSED LOAD FILE OPEN ERROR. RC='          
044000                 DELIMITED BY SIZE WS-CLEANOUT-STATUS             
044100                 DELIMITED BY SIZE INTO WS-FATAL-ERROR-MSG        
044200         END-IF                                                   
044300     END-IF.                                                      
044400     IF WS-REJOUT-STATUS NOT = '00'                               
044500         DISPLAY 'ERROR OPENING REJECT FILE. RC:' WS-REJOUT-STATUS
044600         MOVE 'Y' TO WS-OPEN-ERROR-SW                             
044700         IF WS-FATAL-ERROR-MSG = SPACES                           
044800             STRING 'REJECT FILE OPEN ERROR. RC='                 
044900                 DELIMITED BY SIZE WS-REJOUT-STATUS               
045000                 DELIMITED BY SIZE INTO WS-FATAL-ERROR-MSG        
045100         END-IF                                                   
045200     END-IF.                                                      
045300     IF WS-REPORT-STATUS NOT = '00'                               
045400         DISPLAY 'ERROR OPENING AUDIT REPORT FILE. RC:'           
045500                 WS-REPORT-STATUS                                 
045600         MOVE 'Y' TO WS-OPEN-ERROR-SW                             
045700         IF WS-FATAL-ERROR-MSG = SPACES                           
045800             STRING 'AUDIT REPORT FILE OPEN ERROR. RC='           
045900                 DELIMITED BY SIZE WS-REPORT-STATUS               
046000                 DELIMITED BY SIZE INTO WS-FATAL-ERROR-MSG        
046100         END-IF                                                   
046200     END-IF.                                                      
046300     IF WS-OPEN-ERROR                                             
046400         DISPLAY 'TERMINATING RUN DUE TO OPEN ERROR'              
046500         MOVE 16 TO RETURN-CODE                                   
046600         MOVE 'Y' TO WS-TRAN-EOF-SW                               
046700     END-IF.                                                      
046800                                                                  
046900 710-READ-TRAN-FILE.                                              
047000     READ TRANSACTION-FILE                                        
047100         AT END MOVE 'Y' TO WS-TRAN-EOF-SW.                       
047200     EVALUATE WS-TRANFILE-STATUS                                  
047300         WHEN '00'                                                
047400             CONTINUE                                             
047500         WHEN '10'                                                
047600             MOVE 'Y' TO WS-TRAN-EOF-SW                           
047700         WHEN OTHER                                               
047800             DISPLAY 'TRANSACTION FILE I/O ERROR. RC:'            
047900                     WS-TRANFILE-STATUS                           
048000             MOVE 'Y' TO WS-TRAN-EOF-SW                           
048100     END-EVALUATE.                                                
048200                                                                  
048300 720-LOAD-CUSTOMER-TABLE.                                         
048400     MOVE 0 TO CM-TBL-MAX.                                        
048500     PERFORM 721-READ-CUSTOMER-FILE.                              
048600     PERFORM 722-ADD-CUSTOMER-TABLE-ROW                           
048700             UNTIL WS-CUST-EOF.                                   
048800                                                                  
048900 721-READ-CUSTOMER-FILE.                                          
049000     READ CUSTOMER-FILE INTO CM-RECORD                            
049100         AT END MOVE 'Y' TO WS-CUST-EOF-SW.                       
049200     EVALUATE WS-CUSTFILE-STATUS                                  
049300         WHEN '00'                                                
049400             CONTINUE                                             
049500         WHEN '10'                                                
049600             MOVE 'Y' TO WS-CUST-EOF-SW                           
049700         WHEN OTHER                                               
049800             DISPLAY 'CUSTOMER MASTER I/O ERROR. RC:'             
049900                     WS-CUSTFILE-STATUS                           
050000             MOVE 'Y' TO WS-CUST-EOF-SW                           
050100     END-EVALUATE.                                                
050200                                                                  
050300 722-ADD-CUSTOMER-TABLE-ROW.                                      
050400     ADD 1 TO CM-TBL-MAX.                                         
050500     MOVE CM-CUSTOMER-ID  TO CM-TBL-ID(CM-TBL-MAX).               
050600     MOVE CM-ACTIVE-FLAG  TO CM-TBL-ACTIVE-FLAG(CM-TBL-MAX).      
050700     PERFORM 721-READ-CUSTOMER-FILE.                              
050800                                                                  
050900 740-WRITE-CLEAN-FILE.                                            
051000     WRITE CL-RECORD.                                             
051100     IF WS-CLEANOUT-STATUS NOT = '00'                             
051200         DISPLAY 'CLEANSED LOAD FILE I/O ERROR ON WRITE. RC:'     
051300                 WS-CLEANOUT-STATUS                               
051400     END-IF.                                                      
051500                                                                  
051600 750-WRITE-REJECT-FILE.                                           
051700     MOVE WS-TC-REJECT-REASON   TO RJ-REJECT-REASON.              
051800     MOVE TR-RECORD             TO RJ-RAW-TRANSACTION.            
051900     WRITE RJ-RECORD.                                             
052000     IF WS-REJOUT-STATUS NOT = '00'                               
052100         DISPLAY 'REJECT FILE I/O ERROR ON WRITE. RC:'            
052200                 WS-REJOUT-STATUS                                 
052300     END-IF.                                                      
052400                                                                  
052500******************************************************************
052600*    795-WRITE-FAILED-REPORT - FATAL OPEN ERROR ON THE RUN.       
052700*    PER DW TEAM SPEC, A FATAL ERROR STILL GETS A REPORT - HEADER,
052800*    THE CAPTURED ERROR TEXT, AND A TRAILER MARKED FAILED - SO THE
052900*    OPERATOR BINDER SHOWS WHY THE RUN DIDN'T LOAD ANYTHING.  IF  
053000*    THE REPORT FILE ITSELF IS THE ONE THAT FAILED TO OPEN THERE  
053100*    IS NOWHERE TO WRITE IT - THE DISPLAY IN 700-OPEN-FILES IS    
053200*    THE ONLY RECORD OF THAT CASE.                                
053300******************************************************************
053400 795-WRITE-FAILED-REPORT.                                         
053500     IF WS-REPORT-STATUS = '00'                                   
053600         MOVE 'CARDSYS NIGHTLY TRAN LOAD'  TO RPT-PIPELINE-NAME   
053700         WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE          
053800         MOVE WS-RD-MM   TO RPT-H2-MM                             
053900         MOVE WS-RD-DD   TO RPT-H2-DD                             
054000         MOVE WS-RD-CCYY TO RPT-H2-CCYY                           
054100         MOVE 'FAILED'   TO RPT-H2-STATUS                         
054200         WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 1             
054300         MOVE WS-FATAL-ERROR-MSG TO RPT-ERR-MESSAGE               
054400         WRITE REPORT-RECORD FROM RPT-ERROR-DETAIL AFTER 2        
054500         MOVE 'FAILED' TO RPT-TR-STATUS                           
054600         WRITE REPORT-RECORD FROM RPT-TRAILER AFTER 2             
054700     END-IF.                                                      
054800                                                                  
054900 790-INIT-REPORT.                                                 
055000     MOVE 'CARDSYS NIGHTLY TRAN LOAD'  TO RPT-PIPELINE-NAME.      
055100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             
055200     MOVE WS-RD-MM   TO RPT-H2-MM.                                
055300     MOVE WS-RD-DD   TO RPT-H2-DD.                                
055400     MOVE WS-RD-CCYY TO RPT-H2-CCYY.                              
055500     MOVE 'RUNNING'  TO RPT-H2-STATUS.                            
055600     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 1.                
055700                                                                  
055800 800-COMPUTE-RUN-PERCENTAGES.                                     
055900     COMPUTE WS-RECORDS-REJECTED =                                
056000             WS-RECORDS-EXTRACTED - WS-RECORDS-TRANSFORMED.       
056100                                                                  
056200     IF WS-RECORDS-EXTRACTED > 0                                  
056300         COMPUTE WS-SUCCESS-RATE ROUNDED =                        
056400             (WS-RECORDS-LOADED / WS-RECORDS-EXTRACTED) * 100     
056500         COMPUTE WS-REMOVAL-PCT ROUNDED =                         
056600             ((WS-RECORDS-EXTRACTED - WS-RECORDS-LOADED)          
056700                 / WS-RECORDS-EXTRACTED) * 100                    
056800     ELSE                                                         
056900         MOVE 0 TO WS-SUCCESS-RATE                                
057000         MOVE 0 TO WS-REMOVAL-PCT                                 
057100     END-IF.                                                      
057200                                                                  
057300 900-WRITE-AUDIT-REPORT.                                          
057400     PERFORM 910-WRITE-RUN-COUNTERS.                              
057500     PERFORM 920-WRITE-REJECT-BREAKDOWN.                          
057600     PERFORM 930-WRITE-QUALITY-CHECKS.                            
057700     PERFORM 940-WRITE-REPORT-TRAILER.                            
057800                                                                  
057900 910-WRITE-RUN-COUNTERS.                                          
058000     WRITE REPORT-RECORD FROM RPT-COUNTERS-HDR AFTER 2.           
058100                                                                  
058200     MOVE 'RECORDS EXTRACTED'    TO RPT-CTR-LABEL.                
058300     MOVE WS-RECORDS-EXTRACTED   TO RPT-CTR-VALUE.                
058400     WRITE REPORT-RECORD FROM RPT-COUNTERS-DETAIL AFTER 1.        
058500                                                                  
058600     MOVE 'RECORDS TRANSFORMED'  TO RPT-CTR-LABEL.                
058700     MOVE WS-RECORDS-TRANSFORMED TO RPT-CTR-VALUE.                
058800     WRITE REPORT-RECORD FROM RPT-COUNTERS-DETAIL AFTER 1.        
058900                                                                  
059000     MOVE 'RECORDS LOADED'       TO RPT-CTR-LABEL.                
059100     MOVE WS-RECORDS-LOADED      TO RPT-CTR-VALUE.                
059200     WRITE REPORT-RECORD FROM RPT-COUNTERS-DETAIL AFTER 1.        
059300                                                                  
059400     MOVE 'RECORDS REJECTED'     TO RPT-CTR-LABEL.                
059500     MOVE WS-RECORDS-REJECTED    TO RPT-CTR-VALUE.                
059600     WRITE REPORT-RECORD FROM RPT-COUNTERS-DETAIL AFTER 1.        
059700                                                                  
059800     MOVE 'REMOVAL PERCENTAGE'   TO RPT-PCT-LABEL.                
059900     MOVE WS-REMOVAL-PCT         TO RPT-PCT-VALUE.                
060000     WRITE REPORT-RECORD FROM RPT-PERCENT-DETAIL AFTER 1.         
060100                                                                  
060200     MOVE 'SUCCESS RATE'         TO RPT-PCT-LABEL.                
060300     MOVE WS-SUCCESS-RATE        TO RPT-PCT-VALUE.                
060400     WRITE REPORT-RECORD FROM RPT-PERCENT-DETAIL AFTER 1.         
060500                                                                  
060600 920-WRITE-REJECT-BREAKDOWN.                                      
060700     WRITE REPORT-RECORD FROM RPT-REJECT-HDR AFTER 2.             
060800                                                                  
060900     MOVE 'DUPLICATE'     TO RPT-RJ-REASON.                       
061000     MOVE WS-RJ-DUPLICATE-CNT TO RPT-RJ-COUNT.                    
061100     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL AFTER 1.          
061200                                                                  
061300     MOVE 'MISSING-FIELD' TO RPT-RJ-REASON.                       
061400     MOVE WS-RJ-MISSING-CNT TO RPT-RJ-COUNT.                      
061500     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL AFTER 1.          
061600                                                                  
061700     MOVE 'BAD-AMOUNT'    TO RPT-RJ-REASON.                       
061800     MOVE WS-RJ-BADAMT-CNT TO RPT-RJ-COUNT.                       
061900     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL AFTER 1.          
062000                                                                  
062100     MOVE 'AMOUNT-RANGE'  TO RPT-RJ-REASON.                       
062200     MOVE WS-RJ-AMTRANGE-CNT TO RPT-RJ-COUNT.                     
062300     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL AFTER 1.          
062400                                                                  
062500     MOVE 'BAD-STATUS'    TO RPT-RJ-REASON.                       
062600     MOVE WS-RJ-BADSTATUS-CNT TO RPT-RJ-COUNT.                    
062700     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL AFTER 1.          
062800                                                                  
062900     MOVE 'FUTURE-DATE'   TO RPT-RJ-REASON.                       
063000     MOVE WS-RJ-FUTURE-CNT TO RPT-RJ-COUNT.                       
063100     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL AFTER 1.          
063200                                                                  
063300     MOVE 'STALE-DATE'    TO RPT-RJ-REASON.                       
063400     MOVE WS-RJ-STALE-CNT TO RPT-RJ-COUNT.                        
063500     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL AFTER 1.          
063600                                                                  
063700     MOVE 'NO-CUSTOMER'   TO RPT-RJ-REASON.                       
063800     MOVE WS-RJ-NOCUST-CNT TO RPT-RJ-COUNT.                       
063900     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL AFTER 1.          
064000                                                                  
064100 930-WRITE-QUALITY-CHECKS.                                        
064200     WRITE REPORT-RECORD FROM RPT-QUALITY-HDR AFTER 2.            
064300                                                                  
064400     MOVE WS-DQ-LINE-ROWCNT  TO RPT-QC-LINE.                      
064500     WRITE REPORT-RECORD FROM RPT-QUALITY-DETAIL AFTER 1.         
064600                                                                  
064700     MOVE WS-DQ-LINE-NULLPCT TO RPT-QC-LINE.                      
064800     WRITE REPORT-RECORD FROM RPT-QUALITY-DETAIL AFTER 1.         
064900                                                                  
065000     MOVE WS-DQ-LINE-DUPPCT  TO RPT-QC-LINE.                      
065100     WRITE REPORT-RECORD FROM RPT-QUALITY-DETAIL AFTER 1.         
065200                                                                  
065300     MOVE WS-DQ-LINE-OVERALL TO RPT-QC-LINE.                      
065400     WRITE REPORT-RECORD FROM RPT-QUALITY-DETAIL AFTER 1.         
065500                                                                  
065600 940-WRITE-REPORT-TRAILER.                                        
065700     MOVE 'SUCCESS' TO RPT-TR-STATUS.                             
065800     WRITE REPORT-RECORD FROM RPT-TRAILER AFTER 2.                
065900                                                                  
066000 990-CLOSE-FILES.                                                 
066100     CLOSE TRANSACTION-FILE.                                      
066200     CLOSE CUSTOMER-FILE.                                         
066300     CLOSE CLEAN-FILE.                                            
066400     CLOSE REJECT-FILE.                                           
066500     CLOSE REPORT-FILE.                                           
